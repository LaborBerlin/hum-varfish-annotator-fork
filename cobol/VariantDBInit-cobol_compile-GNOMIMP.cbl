000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GNOMIMP.
000400 AUTHOR. RANDALL P KOSTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/09/04.
000700 DATE-COMPILED. 09/09/04.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 2004-09-09  RPK  DVI-1114  ORIGINAL PROGRAM.  REBUILDS THE     *
001400*                  EXACX-VAR MASTER FROM THE EXTENDED (GNOMAD-   *
001500*                  STYLE) EXAC FEED -- SAME NORMALIZE/MERGE SHAPE*
001600*                  AS EXACIMP BUT WITH AN OPTIONAL REGION FILTER,*
001700*                  OVER-LENGTH ALLELE SKIP, AND FEED-SUPPLIED    *
001800*                  HET/HOM/HEMI/AF PASSED THROUGH RATHER THAN    *
001900*                  COMPUTED FROM A POPULATION TABLE.             *
002000* 2004-09-22  RPK  DVI-1118  REGION PARSE NOW STRIPS EMBEDDED    *
002100*                  COMMAS OUT OF START/END BEFORE THE NUMERIC    *
002200*                  MOVE -- CURATION DESK SENT "1,000,000" ONCE.  *
002300* 2006-04-11  RPK  DVI-1145  OVER-LENGTH SKIP NOW APPLIES TO ALT *
002400*                  AS WELL AS REF, PER CURATION DESK REQUEST 4471*
002500******************************************************************
002600*
002700* PROGRAM DESCRIPTION
002800* --------------------
002900* DROPS AND RELOADS EXACX-VAR (KEYED RELEASE/CHROM/START/REF/ALT)
003000* FROM THE EXTENDED EXAC FEED.  WHEN A RUN-PARAMETER REGION
003100* (CHROM:START-END) IS SUPPLIED, ONLY SITES ON THAT CHROMOSOME
003200* WITHIN THE GIVEN POSITION RANGE ARE PROCESSED.  EACH ALLELE IS
003300* NORMALIZED (INSERTION-PRESERVING) AND, IF EITHER THE NORMALIZED
003400* REF OR ALT IS OVER-LENGTH, SKIPPED WITH A LOG LINE.  HET/HOM/
003500* HEMI CARRIER COUNTS AND THE FEED'S OWN ALLELE FREQUENCY ARE
003600* CARRIED THROUGH UNCHANGED -- THIS FEED DOES NOT REQUIRE A
003700* POPULATION-TABLE WALK THE WAY THE SIMPLE EXAC FEED DOES.
003800*
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT GNOM-FEED-FILE
005400     ASSIGN TO UT-S-GNOMFEED
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.
005700
005800     SELECT EXACX-VAR-FILE
005900            ASSIGN       TO EXACXVAR
006000            ORGANIZATION IS INDEXED
006100            ACCESS MODE  IS DYNAMIC
006200            RECORD KEY   IS GX-KEY
006300            FILE STATUS  IS EXACXVAR-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 160 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(160).
007400
007500****** THE EXTENDED (GNOMAD-STYLE) EXAC FEED -- ONE RECORD PER
007600****** SITE, SORTED BY CHROMOSOME THEN POSITION.  SEE GNOMVAR.
007700 FD  GNOM-FEED-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 2833 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS GNOM-FEED-REC.
008300 COPY GNOMVAR.
008400
008500** VSAM FILE -- REBUILT FROM SCRATCH EVERY RUN.  322 = GX-KEY(239)
008600** + GX-END(9) + GX-HET(9) + GX-HOM(9) + GX-HEMI(9) + GX-AF(7)
008700** + FILLER(40).
008800 FD  EXACX-VAR-FILE
008900     RECORD CONTAINS 322 CHARACTERS
009000     DATA RECORD IS EXACX-VAR-REC.
009100 01  EXACX-VAR-FILE-REC.
009200     05  GX-KEY-FD                PIC X(239).
009300     05  FILLER                   PIC X(83).
009400****** DEBUG/DUMP VIEW OF THE SAME 322 BYTES.
009500 01  EXACX-VAR-FILE-REC-R REDEFINES EXACX-VAR-FILE-REC.
009600     05  GXR-RELEASE              PIC X(10).
009700     05  GXR-CHROM                PIC X(20).
009800     05  GXR-START                PIC 9(09).
009900     05  FILLER                   PIC X(283).
010000
010100 WORKING-STORAGE SECTION.
010200 01  FILLER                  PIC X(26) VALUE
010300     '* GNOMIMP WORKING-STORAGE*'.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                   PIC X(2).
010700         88  CODE-READ            VALUE SPACES.
010800         88  NO-MORE-DATA         VALUE '10'.
010900     05  EXACXVAR-STATUS          PIC X(2).
011000         88  EXACXVAR-FOUND       VALUE '00'.
011100         88  EXACXVAR-NOT-FOUND   VALUE '23'.
011200     05  FILLER                   PIC X(04).
011300
011400 01  WS-DATE-AREA.
011500     05  WS-DATE                  PIC 9(06).
011600     05  WS-DATE-R REDEFINES WS-DATE.
011700         10  WS-DATE-YY           PIC 9(02).
011800         10  WS-DATE-MM           PIC 9(02).
011900         10  WS-DATE-DD           PIC 9(02).
012000     05  FILLER                   PIC X(10).
012100
012200 01  COUNTERS-AND-ACCUMULATORS.
012300     05  RECORDS-READ             PIC S9(9)  COMP.
012400     05  RECORDS-WRITTEN          PIC S9(9)  COMP.
012500     05  ALLELES-MERGED           PIC S9(9)  COMP.
012600     05  ALLELES-SKIPPED          PIC S9(9)  COMP.
012700     05  ALLELE-SUB               PIC S9(4)  COMP.
012800     05  VN-CALL-RET-CODE         PIC S9(4)  COMP.
012900     05  FILLER                   PIC X(04).
013000
013100 01  WS-SWITCHES.
013200     05  MORE-GNOM-SW             PIC X(01)  VALUE 'Y'.
013300         88  NO-MORE-GNOM-RECS     VALUE 'N'.
013400     05  WS-FIRST-REC-SW          PIC X(01)  VALUE 'Y'.
013500         88  WS-FIRST-REC          VALUE 'Y'.
013600     05  WS-REGION-SW             PIC X(01)  VALUE 'N'.
013700         88  WS-REGION-SUPPLIED    VALUE 'Y'.
013800     05  WS-SKIP-THIS-ALLELE-SW   PIC X(01).
013900         88  WS-SKIP-THIS-ALLELE   VALUE 'Y'.
014000     05  FILLER                   PIC X(04).
014100
014200 01  WS-HOLD-AREA.
014300     05  HOLD-CHROM               PIC X(20).
014400     05  FILLER                   PIC X(04).
014500
014600 01  WS-REGION-AREA.
014700     05  WS-REGION-RAW            PIC X(40).
014800     05  WS-REGION-CHROM          PIC X(20).
014900     05  WS-REGION-START          PIC 9(09) COMP.
015000     05  WS-REGION-END            PIC 9(09) COMP.
015100     05  WS-REGION-COLON-POS      PIC S9(04) COMP.
015200     05  WS-REGION-DASH-POS       PIC S9(04) COMP.
015300     05  WS-REGION-NUM-FIELD      PIC X(20).
015400     05  WS-REGION-NUM-FIELD-R REDEFINES WS-REGION-NUM-FIELD
015500                                  PIC 9(20).
015600     05  WS-REGION-SCAN-SUB       PIC S9(04) COMP.
015700     05  WS-REGION-OUT-SUB        PIC S9(04) COMP.
015800     05  FILLER                   PIC X(04).
015900
016000 77  RELEASE-LITERAL             PIC X(10) VALUE 'GRCh37'.
016100 77  MAX-ALLELE-LEN              PIC S9(03) COMP VALUE 100.
016200
016300 01  WS-LEN-SCAN-AREA.
016400     05  WS-LEN-SCAN-FIELD        PIC X(100).
016500     05  WS-LEN-SCAN-RESULT       PIC S9(03) COMP.
016600     05  FILLER                   PIC X(04).
016700
016800 01  WS-MESSAGE-LINE.
016900     05  FILLER                   PIC X(15) VALUE
017000         'NOW ON CHROM '.
017100     05  WSM-CHROM                PIC X(20).
017200     05  FILLER                   PIC X(125) VALUE SPACES.
017300
017400 01  WS-SKIP-LINE.
017500     05  FILLER                   PIC X(25) VALUE
017600         'SKIPPING VARIANT AT '.
017700     05  WSS-CHROM                PIC X(20).
017800     05  FILLER                   PIC X(1) VALUE ':'.
017900     05  WSS-POS                  PIC Z(8)9.
018000     05  FILLER                   PIC X(12) VALUE
018100         ' LENGTH = '.
018200     05  WSS-LEN                  PIC ZZ9.
018300     05  FILLER                   PIC X(82) VALUE SPACES.
018400
018500 01  WS-WARN-LINE.
018600     05  FILLER                   PIC X(50) VALUE
018700         'WARNING -- ATTRIBUTE LIST SHORTER THAN NUM-ALT AT '.
018800     05  WSW-CHROM                PIC X(20).
018900     05  FILLER                   PIC X(1) VALUE ':'.
019000     05  WSW-POS                  PIC Z(8)9.
019100     05  FILLER                   PIC X(70) VALUE SPACES.
019200
019300 COPY VARDESC.
019400
019500 01  VN-MODE-SW                   PIC X(01) VALUE 'I'.
019600     88  VN-INSERT-PRESERVE       VALUE 'I'.
019700
019800 COPY ABENDREC.
019900
020000 LINKAGE SECTION.
020100 01  LK-GNOM-PATH                 PIC X(44).
020200 01  LK-GNOM-REGION               PIC X(40).
020300 01  LK-DB-TARGET                 PIC X(30).
020400
020500 PROCEDURE DIVISION USING LK-GNOM-PATH, LK-GNOM-REGION,
020600                           LK-DB-TARGET.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 100-MAINLINE     THRU 100-EXIT
020900             UNTIL NO-MORE-GNOM-RECS.
021000     PERFORM 700-CLOSE-FILES  THRU 700-EXIT.
021100     DISPLAY '** GNOMIMP RECORDS READ **'.
021200     DISPLAY RECORDS-READ.
021300     DISPLAY '** GNOMIMP ALLELES MERGED **'.
021400     DISPLAY ALLELES-MERGED.
021500     DISPLAY '** GNOMIMP ALLELES SKIPPED (OVER-LENGTH) **'.
021600     DISPLAY ALLELES-SKIPPED.
021700     DISPLAY '******** NORMAL END OF JOB GNOMIMP ********'.
021800     GOBACK.
021900
022000 000-HOUSEKEEPING.
022100     MOVE 'GNOMIMP 000-HOUSEKEEPING' TO PARA-NAME.
022200     DISPLAY '******** BEGIN JOB GNOMIMP ********'.
022300     DISPLAY '** GNOMAD FEED PATH **'.
022400     DISPLAY LK-GNOM-PATH.
022500     DISPLAY '** TARGET DATABASE **'.
022600     DISPLAY LK-DB-TARGET.
022700     ACCEPT WS-DATE FROM DATE.
022800     OPEN INPUT GNOM-FEED-FILE.
022900     OPEN OUTPUT EXACX-VAR-FILE.
023000     OPEN EXTEND SYSOUT.
023100
023200     IF LK-GNOM-REGION NOT = SPACES
023300         MOVE LK-GNOM-REGION TO WS-REGION-RAW
023400         SET WS-REGION-SUPPLIED TO TRUE
023500         PERFORM 110-PARSE-REGION-RTN THRU 110-EXIT.
023600
023700     READ GNOM-FEED-FILE INTO GNOM-FEED-REC
023800         AT END
023900         MOVE 'N' TO MORE-GNOM-SW
024000         GO TO 000-EXIT
024100     END-READ.
024200     ADD 1 TO RECORDS-READ.
024300 000-EXIT.
024400     EXIT.
024500
024600 110-PARSE-REGION-RTN.                                            DVI1118 
024700****** REGION IS "CHROM:START-END", COMMAS IN THE NUMBERS ARE
024800****** IGNORED.  A STRAIGHT SCAN FOR THE COLON AND THE LAST
024900****** DASH IS ENOUGH -- CHROMOSOME NAMES IN THIS FEED NEVER
025000****** CONTAIN EITHER CHARACTER.
025100     MOVE 'GNOMIMP 110-PARSE-REGION-RTN' TO PARA-NAME.
025200     MOVE ZERO TO WS-REGION-COLON-POS, WS-REGION-DASH-POS.
025300     PERFORM 111-SCAN-COLON-DASH-RTN THRU 111-EXIT
025400         VARYING WS-REGION-SCAN-SUB FROM 1 BY 1
025500         UNTIL WS-REGION-SCAN-SUB > 40.
025600
025700     IF WS-REGION-COLON-POS = ZERO OR WS-REGION-DASH-POS = ZERO
025800         MOVE '** INVALID REGION FILTER SYNTAX' TO ABEND-REASON
025900         MOVE WS-REGION-RAW       TO ACTUAL-VAL
026000         GO TO 1000-ABEND-RTN.
026100
026200     MOVE SPACES TO WS-REGION-CHROM.
026300     MOVE WS-REGION-RAW(1:WS-REGION-COLON-POS - 1)
026400                                  TO WS-REGION-CHROM.
026500
026600     MOVE SPACES TO WS-REGION-NUM-FIELD.
026700     MOVE ZERO TO WS-REGION-OUT-SUB.
026800     PERFORM 112-EXTRACT-START-DIGIT-RTN THRU 112-EXIT
026900         VARYING WS-REGION-SCAN-SUB
027000             FROM WS-REGION-COLON-POS + 1 BY 1
027100         UNTIL WS-REGION-SCAN-SUB > WS-REGION-DASH-POS - 1.
027200     MOVE WS-REGION-NUM-FIELD-R  TO WS-REGION-START.
027300
027400     MOVE SPACES TO WS-REGION-NUM-FIELD.
027500     MOVE ZERO TO WS-REGION-OUT-SUB.
027600     PERFORM 113-EXTRACT-END-DIGIT-RTN THRU 113-EXIT
027700         VARYING WS-REGION-SCAN-SUB
027800             FROM WS-REGION-DASH-POS + 1 BY 1
027900         UNTIL WS-REGION-SCAN-SUB > 40.
028000     MOVE WS-REGION-NUM-FIELD-R  TO WS-REGION-END.
028100 110-EXIT.
028200     EXIT.
028300
028400 111-SCAN-COLON-DASH-RTN.
028500     MOVE 'GNOMIMP 111-SCAN-COLON-DASH-RTN' TO PARA-NAME.
028600     IF WS-REGION-RAW(WS-REGION-SCAN-SUB:1) = ':'
028700         MOVE WS-REGION-SCAN-SUB TO WS-REGION-COLON-POS
028800     END-IF.
028900     IF WS-REGION-RAW(WS-REGION-SCAN-SUB:1) = '-'
029000         MOVE WS-REGION-SCAN-SUB TO WS-REGION-DASH-POS
029100     END-IF.
029200 111-EXIT.
029300     EXIT.
029400
029500 112-EXTRACT-START-DIGIT-RTN.
029600     MOVE 'GNOMIMP 112-EXTRACT-START-DIGIT-RTN' TO PARA-NAME.
029700     IF WS-REGION-RAW(WS-REGION-SCAN-SUB:1) NOT = ','
029800         ADD 1 TO WS-REGION-OUT-SUB
029900         MOVE WS-REGION-RAW(WS-REGION-SCAN-SUB:1)
030000             TO WS-REGION-NUM-FIELD(WS-REGION-OUT-SUB:1)
030100     END-IF.
030200 112-EXIT.
030300     EXIT.
030400
030500 113-EXTRACT-END-DIGIT-RTN.
030600     MOVE 'GNOMIMP 113-EXTRACT-END-DIGIT-RTN' TO PARA-NAME.
030700     IF WS-REGION-RAW(WS-REGION-SCAN-SUB:1) NOT = ',' AND
030800        WS-REGION-RAW(WS-REGION-SCAN-SUB:1) NOT = SPACE
030900         ADD 1 TO WS-REGION-OUT-SUB
031000         MOVE WS-REGION-RAW(WS-REGION-SCAN-SUB:1)
031100             TO WS-REGION-NUM-FIELD(WS-REGION-OUT-SUB:1)
031200     END-IF.
031300 113-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE 'GNOMIMP 100-MAINLINE' TO PARA-NAME.
031800     PERFORM 150-REGION-FILTER-RTN THRU 150-EXIT.
031900
032000     IF NOT WS-SKIP-THIS-ALLELE
032100         PERFORM 920-CHROM-BREAK-RTN THRU 920-EXIT
032200         PERFORM 200-NORMALIZE-ALLELE-RTN THRU 200-EXIT
032300             VARYING ALLELE-SUB FROM 1 BY 1
032400             UNTIL ALLELE-SUB > GF-NUM-ALT.
032500
032600     READ GNOM-FEED-FILE INTO GNOM-FEED-REC
032700         AT END
032800         MOVE 'N' TO MORE-GNOM-SW
032900         GO TO 100-EXIT
033000     END-READ.
033100     ADD 1 TO RECORDS-READ.
033200 100-EXIT.
033300     EXIT.
033400
033500 150-REGION-FILTER-RTN.
033600     MOVE 'GNOMIMP 150-REGION-FILTER-RTN' TO PARA-NAME.
033700     MOVE 'N' TO WS-SKIP-THIS-ALLELE-SW.
033800     IF WS-REGION-SUPPLIED
033900         IF GF-CHROM NOT = WS-REGION-CHROM
034000            OR GF-POS < WS-REGION-START
034100            OR GF-POS > WS-REGION-END
034200             MOVE 'Y' TO WS-SKIP-THIS-ALLELE-SW.
034300 150-EXIT.
034400     EXIT.
034500
034600 200-NORMALIZE-ALLELE-RTN.
034700     MOVE 'GNOMIMP 200-NORMALIZE-ALLELE-RTN' TO PARA-NAME.
034800     MOVE GF-CHROM                TO VD-CHROM.
034900     COMPUTE VD-POS = GF-POS - 1.
035000     MOVE GF-REF                  TO VD-REF.
035100     MOVE GF-REF                  TO WS-LEN-SCAN-FIELD.
035200     PERFORM 910-CALC-LEN-RTN THRU 910-EXIT.
035300     MOVE WS-LEN-SCAN-RESULT      TO VD-REF-LEN.
035400     MOVE GF-ALT-TBL(ALLELE-SUB)  TO VD-ALT.
035500     MOVE GF-ALT-TBL(ALLELE-SUB)  TO WS-LEN-SCAN-FIELD.
035600     PERFORM 910-CALC-LEN-RTN THRU 910-EXIT.
035700     MOVE WS-LEN-SCAN-RESULT      TO VD-ALT-LEN.
035800
035900     CALL 'VARNORM' USING VARIANT-DESC, VN-MODE-SW,
036000                           VN-CALL-RET-CODE.
036100     IF VN-CALL-RET-CODE NOT EQUAL TO ZERO
036200         MOVE '** NON-ZERO RETURN-CODE FROM VARNORM'
036300                                  TO ABEND-REASON
036400         GO TO 1000-ABEND-RTN.
036500
036600     PERFORM 250-LENGTH-CHECK-RTN THRU 250-EXIT.
036700     IF NOT WS-SKIP-THIS-ALLELE
036800         PERFORM 300-COMPUTE-STATS-RTN THRU 300-EXIT
036900         PERFORM 400-MERGE-RTN         THRU 400-EXIT.
037000 200-EXIT.
037100     EXIT.
037200
037300 250-LENGTH-CHECK-RTN.                                            DVI1145 
037400     MOVE 'GNOMIMP 250-LENGTH-CHECK-RTN' TO PARA-NAME.
037500     MOVE 'N' TO WS-SKIP-THIS-ALLELE-SW.
037600     IF VD-REF-LEN > MAX-ALLELE-LEN
037700         MOVE 'Y' TO WS-SKIP-THIS-ALLELE-SW
037800         MOVE VD-CHROM            TO WSS-CHROM
037900         MOVE VD-POS              TO WSS-POS
038000         MOVE VD-REF-LEN          TO WSS-LEN
038100         WRITE SYSOUT-REC FROM WS-SKIP-LINE
038200         ADD 1 TO ALLELES-SKIPPED
038300         GO TO 250-EXIT.
038400     IF VD-ALT-LEN > MAX-ALLELE-LEN
038500         MOVE 'Y' TO WS-SKIP-THIS-ALLELE-SW
038600         MOVE VD-CHROM            TO WSS-CHROM
038700         MOVE VD-POS              TO WSS-POS
038800         MOVE VD-ALT-LEN          TO WSS-LEN
038900         WRITE SYSOUT-REC FROM WS-SKIP-LINE
039000         ADD 1 TO ALLELES-SKIPPED.
039100 250-EXIT.
039200     EXIT.
039300
039400 300-COMPUTE-STATS-RTN.
039500     MOVE 'GNOMIMP 300-COMPUTE-STATS-RTN' TO PARA-NAME.
039600     IF ALLELE-SUB > GF-ATTR-CNT
039700         MOVE VD-CHROM            TO WSW-CHROM
039800         MOVE VD-POS              TO WSW-POS
039900         WRITE SYSOUT-REC FROM WS-WARN-LINE
040000         MOVE ZERO TO GX-HET, GX-HOM, GX-HEMI, GX-AF
040100     ELSE
040200         MOVE GF-AC-HET-TBL(ALLELE-SUB)  TO GX-HET
040300         MOVE GF-AC-HOM-TBL(ALLELE-SUB)  TO GX-HOM
040400         MOVE GF-AC-HEMI-TBL(ALLELE-SUB) TO GX-HEMI
040500         PERFORM 320-FEED-AF-RTN THRU 320-EXIT.
040600 300-EXIT.
040700     EXIT.
040800
040900 320-FEED-AF-RTN.
041000     MOVE 'GNOMIMP 320-FEED-AF-RTN' TO PARA-NAME.
041100     MOVE GF-AF-TBL(ALLELE-SUB)   TO GX-AF.
041200 320-EXIT.
041300     EXIT.
041400
041500 400-MERGE-RTN.
041600     MOVE 'GNOMIMP 400-MERGE-RTN' TO PARA-NAME.
041700     MOVE RELEASE-LITERAL         TO GX-RELEASE.
041800     MOVE VD-CHROM                TO GX-CHROM.
041900     COMPUTE GX-START = VD-POS + 1.
042000     COMPUTE GX-END = VD-POS + VD-REF-LEN.
042100     MOVE VD-REF(1:VD-REF-LEN)    TO GX-REF.
042200     MOVE VD-ALT(1:VD-ALT-LEN)    TO GX-ALT.
042300
042400     READ EXACX-VAR-FILE INTO EXACX-VAR-REC
042500         INVALID KEY
042600             WRITE EXACX-VAR-FILE-REC FROM EXACX-VAR-REC
042700             ADD 1 TO RECORDS-WRITTEN
042800         NOT INVALID KEY
042900             REWRITE EXACX-VAR-FILE-REC FROM EXACX-VAR-REC
043000     END-READ.
043100     ADD 1 TO ALLELES-MERGED.
043200 400-EXIT.
043300     EXIT.
043400
043500 700-CLOSE-FILES.
043600     MOVE 'GNOMIMP 700-CLOSE-FILES' TO PARA-NAME.
043700     CLOSE GNOM-FEED-FILE, EXACX-VAR-FILE, SYSOUT.
043800 700-EXIT.
043900     EXIT.
044000
044100 910-CALC-LEN-RTN.
044200****** COUNTS SIGNIFICANT (NON-TRAILING-SPACE) CHARACTERS IN
044300****** WS-LEN-SCAN-FIELD, SET BY THE CALLER.
044400     MOVE 'GNOMIMP 910-CALC-LEN-RTN' TO PARA-NAME.
044500     MOVE 100 TO WS-LEN-SCAN-RESULT.
044600 910-SCAN-LOOP.
044700     IF WS-LEN-SCAN-RESULT > 0
044800         IF WS-LEN-SCAN-FIELD(WS-LEN-SCAN-RESULT:1) = SPACE
044900             SUBTRACT 1 FROM WS-LEN-SCAN-RESULT
045000             GO TO 910-SCAN-LOOP.
045100 910-EXIT.
045200     EXIT.
045300
045400 920-CHROM-BREAK-RTN.
045500     MOVE 'GNOMIMP 920-CHROM-BREAK-RTN' TO PARA-NAME.
045600     IF WS-FIRST-REC OR GF-CHROM NOT = HOLD-CHROM
045700         MOVE GF-CHROM            TO HOLD-CHROM, WSM-CHROM
045800         WRITE SYSOUT-REC FROM WS-MESSAGE-LINE
045900         MOVE 'N' TO WS-FIRST-REC-SW.
046000 920-EXIT.
046100     EXIT.
046200
046300 1000-ABEND-RTN.
046400     WRITE SYSOUT-REC FROM ABEND-REC.
046500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046600     DISPLAY '*** ABNORMAL END OF JOB-GNOMIMP ***' UPON CONSOLE.
046700     DISPLAY ABEND-REASON UPON CONSOLE.
046800     DIVIDE ZERO-VAL INTO ONE-VAL.
