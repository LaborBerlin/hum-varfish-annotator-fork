000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VARINIT.
000400 AUTHOR. RANDALL P KOSTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/84.
000700 DATE-COMPILED. 06/14/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 1984-06-14  RPK  DVI-0090  ORIGINAL PROGRAM.  INIT-DB DRIVER   *
001400*                  STEP -- READS THE RUN-PARAMETER CARD AND      *
001500*                  CALLS EACH FEED IMPORTER WHOSE INPUT PATH     *
001600*                  WAS SUPPLIED.                                 *
001700* 1984-07-09  RPK  DVI-0092  ADDED THE CALL TO EXACIMP.          *
001800* 1986-01-27  RPK  DVI-0098  ADDED THE CALL TO KGENIMP.          *
001900* 1989-05-15  RPK  DVI-0104  ADDED THE CALL TO CLINIMP.          *
002000* 1998-12-02  RPK  Y2K      REVIEWED -- VARINIT HOLDS NO STORED  *
002100*                  DATE FIELDS OF ITS OWN (RUN DATE IS DISPLAY   *
002200*                  ONLY), NO CHANGE REQUIRED.                    *
002300* 2004-09-09  RPK  DVI-1114  ADDED THE CALL TO GNOMIMP, RUN      *
002400*                  IMMEDIATELY AFTER EXACIMP SINCE BOTH FEEDS    *
002500*                  COME FROM THE SAME UPSTREAM DROP.             *
002600******************************************************************
002700*
002800* PROGRAM DESCRIPTION
002900* --------------------
003000* THIS IS THE JCL-INVOKED ENTRY POINT FOR THE NIGHTLY VARIANT
003100* REFERENCE-DATABASE REBUILD.  EACH OF THE FOUR FEED IMPORTERS
003200* DROPS AND RELOADS ITS OWN MASTER TABLE FROM SCRATCH, SO THIS
003300* STEP DOES NOTHING TO THE MASTERS ITSELF -- IT ONLY DECIDES,
003400* FROM THE RUN-PARAMETER CARD, WHICH IMPORTERS ARE ELIGIBLE TO
003500* RUN THIS TIME, AND CALLS THEM IN A FIXED ORDER.  A FEED WHOSE
003600* PATH IS BLANK ON THE CARD IS SKIPPED; ITS MASTER TABLE IS LEFT
003700* EXACTLY AS IT WAS AFTER THE LAST RUN THAT LOADED IT.
003800*
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT VARPARM-FILE
005400     ASSIGN TO UT-S-VARPARM
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS PFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 160 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC  PIC X(160).
006700
006800****** ONE-CARD RUN-PARAMETER FILE.  SEE VARPARM COPYBOOK FOR
006900****** LAYOUT.  A BLANK PATH FIELD MEANS "NOT SUPPLIED THIS RUN".
007000 FD  VARPARM-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 1140 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS VARPARM-REC.
007600 COPY VARPARM.
007700****** FLAT ALTERNATE VIEW OF THE SAME 1140 BYTES -- DISPLAYED
007800****** WHOLE IN 1000-ABEND-RTN WHEN THE CARD CANNOT BE READ AT
007900****** ALL, SO OPERATIONS CAN SEE EXACTLY WHAT JCL HANDED US.
008000 01  VARPARM-CARD-IMAGE REDEFINES VARPARM-REC PIC X(1140).
008100
008200 WORKING-STORAGE SECTION.
008300 01  FILLER                  PIC X(26) VALUE
008400     '* VARINIT WORKING-STORAGE*'.
008500
008600 01  FILE-STATUS-CODES.
008700     05  PFCODE                   PIC X(2).
008800         88  CARD-READ             VALUE SPACES.
008900         88  NO-MORE-CARDS         VALUE '10'.
009000     05  FILLER                   PIC X(04).
009100
009200 01  WS-DATE-AREA.
009300     05  WS-DATE                  PIC 9(06).
009400     05  WS-DATE-R REDEFINES WS-DATE.
009500         10  WS-DATE-YY           PIC 9(02).
009600         10  WS-DATE-MM           PIC 9(02).
009700         10  WS-DATE-DD           PIC 9(02).
009800     05  FILLER                   PIC X(10).
009900
010000 01  COUNTERS-AND-SWITCHES.
010100     05  MORE-CARDS-SW            PIC X(01) VALUE 'Y'.
010200         88  NO-MORE-PARM-CARDS    VALUE 'N'.
010300     05  STEPS-RUN-CNT            PIC S9(04) COMP VALUE ZERO.
010400     05  FILLER                   PIC X(10).
010500
010600 COPY ABENDREC.
010700
010800****** FLAT ALTERNATE VIEW OF THE ABEND WORK AREA -- USEFUL FOR
010900****** A QUICK DUMP/DISPLAY WITHOUT UNPACKING EACH FIELD BY HAND.
011000 01  ABEND-WORK-AREA-R REDEFINES ABEND-WORK-AREA PIC X(130).
011100
011200 PROCEDURE DIVISION.
011300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011400     PERFORM 100-MAINLINE     THRU 100-EXIT.
011500     PERFORM 999-CLEANUP      THRU 999-EXIT.
011600     MOVE +0 TO RETURN-CODE.
011700     GOBACK.
011800
011900 000-HOUSEKEEPING.
012000     MOVE 'VARINIT 000-HOUSEKEEPING' TO PARA-NAME.
012100     DISPLAY '******** BEGIN JOB VARINIT ********'.
012200     ACCEPT WS-DATE FROM DATE.
012300     OPEN INPUT VARPARM-FILE.
012400     OPEN OUTPUT SYSOUT.
012500     READ VARPARM-FILE INTO VARPARM-REC
012600         AT END
012700         MOVE 'N' TO MORE-CARDS-SW
012800         MOVE '** MISSING RUN-PARAMETER CARD' TO ABEND-REASON
012900         DISPLAY '** RAW CARD IMAGE FOLLOWS **' UPON CONSOLE
013000         DISPLAY VARPARM-CARD-IMAGE UPON CONSOLE
013100         GO TO 1000-ABEND-RTN
013200     END-READ.
013300 000-EXIT.
013400     EXIT.
013500
013600******************************************************************
013700* 100-MAINLINE -- FIXED DISPATCH ORDER: EXAC SIMPLE, THEN THE    *
013800* EXTENDED (GNOMAD) EXAC FEED, THEN THOUSAND GENOMES, THEN       *
013900* CLINVAR.  ANY STEP WHOSE PATH WAS LEFT BLANK ON THE PARM CARD  *
014000* IS SKIPPED.                                                    *
014100******************************************************************
014200 100-MAINLINE.
014300     MOVE 'VARINIT 100-MAINLINE' TO PARA-NAME.
014400     IF VP-EXAC-PATH NOT = SPACES
014500         MOVE 'Y' TO VP-EXAC-SW
014600     ELSE
014700         MOVE 'N' TO VP-EXAC-SW.
014800     IF VP-GNOM-PATH NOT = SPACES
014900         MOVE 'Y' TO VP-GNOM-SW
015000     ELSE
015100         MOVE 'N' TO VP-GNOM-SW.
015200     IF VP-KGEN-PATH-CNT > 0
015300         MOVE 'Y' TO VP-KGEN-SW
015400     ELSE
015500         MOVE 'N' TO VP-KGEN-SW.
015600     IF VP-CLIN-PATH-CNT > 0
015700         MOVE 'Y' TO VP-CLIN-SW
015800     ELSE
015900         MOVE 'N' TO VP-CLIN-SW.
016000
016100     IF VP-EXAC-SUPPLIED
016200         DISPLAY 'VARINIT -- DISPATCHING EXACIMP'
016300         CALL 'EXACIMP' USING VP-EXAC-PATH, VP-DB-TARGET
016400         ADD 1 TO STEPS-RUN-CNT
016500     ELSE
016600         DISPLAY 'VARINIT -- EXAC PATH NOT SUPPLIED, SKIPPING'.
016700
016800     IF VP-GNOM-SUPPLIED
016900         DISPLAY 'VARINIT -- DISPATCHING GNOMIMP'
017000         CALL 'GNOMIMP' USING VP-GNOM-PATH, VP-GNOM-REGION,       DVI1114 
017100                               VP-DB-TARGET
017200         ADD 1 TO STEPS-RUN-CNT
017300     ELSE
017400         DISPLAY 'VARINIT -- GNOMAD PATH NOT SUPPLIED, SKIPPING'.
017500
017600     IF VP-KGEN-SUPPLIED
017700         DISPLAY 'VARINIT -- DISPATCHING KGENIMP'
017800         CALL 'KGENIMP' USING VP-KGEN-PATH-CNT, VP-KGEN-PATHS,
017900                               VP-DB-TARGET
018000         ADD 1 TO STEPS-RUN-CNT
018100     ELSE
018200         DISPLAY 'VARINIT -- 1000 GENOMES PATHS NOT SUPPLIED, '
018300                 'SKIPPING'.
018400
018500     IF VP-CLIN-SUPPLIED
018600         DISPLAY 'VARINIT -- DISPATCHING CLINIMP'
018700         CALL 'CLINIMP' USING VP-CLIN-PATH-CNT, VP-CLIN-PATHS,
018800                               VP-DB-TARGET
018900         ADD 1 TO STEPS-RUN-CNT
019000     ELSE
019100         DISPLAY 'VARINIT -- CLINVAR PATHS NOT SUPPLIED, '
019200                 'SKIPPING'.
019300 100-EXIT.
019400     EXIT.
019500
019600 999-CLEANUP.
019700     MOVE 'VARINIT 999-CLEANUP' TO PARA-NAME.
019800     CLOSE VARPARM-FILE, SYSOUT.
019900     DISPLAY '** IMPORTER STEPS RUN **'.
020000     DISPLAY STEPS-RUN-CNT.
020100     DISPLAY '******** NORMAL END OF JOB VARINIT ********'.
020200 999-EXIT.
020300     EXIT.
020400
020500 1000-ABEND-RTN.
020600     CLOSE VARPARM-FILE, SYSOUT.
020700     DISPLAY '*** ABNORMAL END OF JOB-VARINIT ***' UPON CONSOLE.
020800     DISPLAY ABEND-REASON UPON CONSOLE.
020900     DISPLAY ABEND-WORK-AREA-R UPON CONSOLE.
021000     DIVIDE ZERO-VAL INTO ONE-VAL.
