000100******************************************************************
000200* GNOMVAR  --  EXTENDED EXAC (GNOMAD-STYLE) FEED AND EXACX-VAR   *
000300*              MASTER RECORD                                    *
000400*                                                                *
000500* UNLIKE THE SIMPLE EXAC FEED, THIS LAYOUT CARRIES THE FEED'S    *
000600* OWN HET / HOM / HEMI CARRIER COUNTS AND ITS OWN PER-ALLELE     *
000700* ALLELE FREQUENCY DIRECTLY -- NO POPULATION TABLE WALK IS DONE  *
000800* FOR THIS FEED, THE SUPPLIED AF IS CARRIED THROUGH AS-IS.       *
000900*                                                                *
001000* 2004-09-09  RPK  DVI-1114  ORIGINAL COPYBOOK, SPLIT OUT OF     *
001100*                            EXACVAR WHEN THE REGION-FILTERED    *
001200*                            EXTENDED FEED WAS ADDED.            *
001300*                                                                *
001400* GF-ATTR-CNT IS THE NUMBER OF ALLELES THE UPSTREAM EXTRACT HAD  *
001500* AC_HET/AC_HOM/AC_HEMI/AF ENTRIES FOR.  WHEN GF-NUM-ALT EXCEEDS *
001600* THIS, GNOMIMP DEFAULTS THE MISSING ALLELE'S ATTRIBUTES TO      *
001700* ZERO AND LOGS A WARNING.                                       *
001800******************************************************************
001900 01  GNOM-FEED-REC.
002000     05  GF-CHROM                 PIC X(20).
002100     05  GF-POS                   PIC 9(09).
002200     05  GF-REF                   PIC X(100).
002300     05  GF-NUM-ALT               PIC 9(02).
002400     05  GF-ATTR-CNT              PIC 9(02).
002500     05  GF-ALT-TBL OCCURS 20 TIMES
002600                                  PIC X(100).
002700     05  GF-AC-HET-TBL OCCURS 20 TIMES
002800                                  PIC 9(09).
002900     05  GF-AC-HOM-TBL OCCURS 20 TIMES
003000                                  PIC 9(09).
003100     05  GF-AC-HEMI-TBL OCCURS 20 TIMES
003200                                  PIC 9(09).
003300     05  GF-AF-TBL OCCURS 20 TIMES
003400                                  PIC 9V9(06).
003500     05  FILLER                   PIC X(20).
003600
003700** VSAM FILE
003800 01  EXACX-VAR-REC.
003900     05  GX-KEY.
004000         10  GX-RELEASE           PIC X(10).
004100         10  GX-CHROM             PIC X(20).
004200         10  GX-START             PIC 9(09).
004300         10  GX-REF               PIC X(100).
004400         10  GX-ALT               PIC X(100).
004500     05  GX-END                   PIC 9(09).
004600     05  GX-HET                   PIC 9(09).
004700     05  GX-HOM                   PIC 9(09).
004800     05  GX-HEMI                  PIC 9(09).
004900     05  GX-AF                    PIC 9V9(06).
005000     05  FILLER                   PIC X(40).
