000100******************************************************************
000200* VARPARM  --  INIT-DB RUN-PARAMETER CARD                       *
000300*                                                                *
000400* ONE RECORD READ BY VARINIT AT STARTUP.  A PATH FIELD LEFT      *
000500* BLANK MEANS "THIS FEED WAS NOT SUPPLIED FOR THIS RUN" AND      *
000600* THE MATCHING IMPORTER STEP IS SKIPPED ENTIRELY -- ITS MASTER   *
000700* TABLE IS LEFT AS IT WAS AFTER THE LAST RUN THAT LOADED IT.     *
000800*                                                                *
000900* 1984-06-21  RPK  DVI-0091  ORIGINAL COPYBOOK.                  *
001000* 2004-09-09  RPK  DVI-1114  ADDED VP-GNOM-REGION FOR THE        *
001100*                            CHROM:START-END FILTER ON THE       *
001200*                            EXTENDED EXAC (GNOMAD) FEED.        *
001300******************************************************************
001400 01  VARPARM-REC.
001500     05  VP-DB-TARGET             PIC X(30).
001600     05  VP-REFSEQ-PATH           PIC X(44).
001700     05  VP-EXAC-PATH             PIC X(44).
001800     05  VP-EXAC-SW               PIC X(01).
001900         88  VP-EXAC-SUPPLIED     VALUE 'Y'.
002000     05  VP-GNOM-PATH             PIC X(44).
002100     05  VP-GNOM-SW               PIC X(01).
002200         88  VP-GNOM-SUPPLIED     VALUE 'Y'.
002300     05  VP-GNOM-REGION           PIC X(40).
002400     05  VP-KGEN-PATH-CNT         PIC 9(02).
002500     05  VP-KGEN-PATHS OCCURS 10 TIMES
002600                                  PIC X(44).
002700     05  VP-KGEN-SW               PIC X(01).
002800         88  VP-KGEN-SUPPLIED     VALUE 'Y'.
002900     05  VP-CLIN-PATH-CNT         PIC 9(02).
003000     05  VP-CLIN-PATHS OCCURS 10 TIMES
003100                                  PIC X(44).
003200     05  VP-CLIN-SW               PIC X(01).
003300         88  VP-CLIN-SUPPLIED     VALUE 'Y'.
003400     05  FILLER                   PIC X(50).
