000100******************************************************************
000200* KGENVAR  --  THOUSAND GENOMES FEED AND KGEN-VAR MASTER RECORD *
000300*                                                                *
000400* SAME SHAPE AS THE EXAC FEED BUT WITH FOUR POPULATIONS AND      *
000500* FEED-NATIVE HET/HOM/HEMI COUNTS RATHER THAN AC_HOM ALONE.      *
000600* POPULATION ORDER:  1=AFR  2=AMR  3=ASN  4=EUR                  *
000700*                                                                *
000800* 1986-01-27  RPK  DVI-0098  ORIGINAL COPYBOOK.                  *
000900*                                                                *
001000* KF-ATTR-CNT IS THE NUMBER OF ALLELES THE UPSTREAM EXTRACT HAD  *
001100* HET/HOM/HEMI ENTRIES FOR.  WHEN KF-NUM-ALT EXCEEDS THIS,       *
001200* KGENIMP DEFAULTS THE MISSING ALLELE'S COUNTS TO ZERO AND LOGS  *
001300* A WARNING.                                                     *
001400******************************************************************
001500 01  KGEN-FEED-REC.
001600     05  KF-CHROM                 PIC X(20).
001700     05  KF-POS                   PIC 9(09).
001800     05  KF-REF                   PIC X(100).
001900     05  KF-NUM-ALT               PIC 9(02).
002000     05  KF-ATTR-CNT              PIC 9(02).
002100     05  KF-ALT-TBL OCCURS 20 TIMES
002200                                  PIC X(100).
002300     05  KF-HET-TBL OCCURS 20 TIMES
002400                                  PIC 9(09).
002500     05  KF-HOM-TBL OCCURS 20 TIMES
002600                                  PIC 9(09).
002700     05  KF-HEMI-TBL OCCURS 20 TIMES
002800                                  PIC 9(09).
002900     05  KF-AN-POP-TBL OCCURS 4 TIMES
003000                                  PIC 9(09).
003100     05  KF-AC-ALLELE-TBL OCCURS 20 TIMES.
003200         10  KF-AC-POP OCCURS 4 TIMES
003300                                  PIC 9(09).
003400     05  FILLER                   PIC X(20).
003500
003600** VSAM FILE
003700 01  KGEN-VAR-REC.
003800     05  KG-KEY.
003900         10  KG-RELEASE           PIC X(10).
004000         10  KG-CHROM             PIC X(20).
004100         10  KG-POS               PIC 9(09).
004200         10  KG-REF               PIC X(100).
004300         10  KG-ALT               PIC X(100).
004400     05  KG-POS-END               PIC 9(09).
004500     05  KG-HOM                   PIC 9(09).
004600     05  KG-HET                   PIC 9(09).
004700     05  KG-HEMI                  PIC 9(09).
004800     05  KG-AF-POPMAX             PIC 9V9(06).
004900     05  FILLER                   PIC X(40).
