000100******************************************************************
000200* CLNVAR  --  CLINVAR FEED LAYOUT AND CLINVAR-VAR MASTER REC     *
000300*                                                                *
000400* THE FEED IS A FLAT TAB-DELIMITED TEXT LINE.  CLINIMP SCANS     *
000500* EACH DATA LINE CHARACTER BY CHARACTER FOR TAB (X'09') AND      *
000600* LOADS CF-COLUMN-TBL ONE ENTRY PER TAB-TO-TAB SPAN, SO A        *
000700* TRAILING EMPTY COLUMN (TWO ADJACENT TABS) STILL COUNTS -- AN   *
000800* UNSTRING WOULD DROP IT.  FEED COLUMN 0 IS CF-COLUMN-TBL(1),    *
000900* FEED COLUMN 4 IS CF-COLUMN-TBL(5), ETC.  THE HEADER LINE IS    *
001000* SCANNED THE SAME WAY AND EACH OF THE 37 RESULTING COLUMN NAMES *
001100* IS COMPARED AGAINST THE EXPECTED-HEADER TABLE CLINIMP KEEPS IN *
001200* ITS OWN WORKING-STORAGE.                                       *
001300*                                                                *
001400* 1989-05-15  RPK  DVI-0104  ORIGINAL COPYBOOK.                  *
001500******************************************************************
001600 01  CLINVAR-FEED-LINE            PIC X(800).
001700
001800 01  CLINVAR-FEED-COLUMNS.
001900     05  CF-COLUMN-TBL OCCURS 37 TIMES
002000                                  PIC X(60).
002100     05  FILLER                   PIC X(20).
002200
002300** VSAM FILE
002400 01  CLINVAR-VAR-REC.
002500     05  CV-KEY.
002600         10  CV-CHROM             PIC X(20).
002700         10  CV-POS               PIC 9(09).
002800         10  CV-REF               PIC X(100).
002900         10  CV-ALT               PIC X(100).
003000     05  CV-POS-END               PIC 9(09).
003100     05  FILLER                   PIC X(50).
