000100******************************************************************
000200* VARDESC  --  VARIANT DESCRIPTION WORK RECORD                  *
000300*                                                                *
000400* COMMON IN-MEMORY LAYOUT FOR ONE CANDIDATE VARIANT AS IT MOVES  *
000500* THROUGH THE SHIFT-LEFT / LEFT-TRIM NORMALIZATION LOGIC IN      *
000600* VARNORM.  REF AND ALT ARE HELD LEFT-JUSTIFIED IN THEIR FIELDS; *
000700* THE -LEN COUNTERS CARRY THE PART OF EACH FIELD THAT IS         *
000800* ACTUALLY IN USE.  NEVER TRUST TRAILING BYTES PAST THE -LEN     *
000900* COUNTER -- THEY ARE LEFTOVER FROM A PRIOR SHIFT AND ARE NOT    *
001000* BLANKED.                                                      *
001100*                                                                *
001200* 1984-06-14  RPK  DVI-0091  ORIGINAL COPYBOOK FOR VARIANT-DB    *
001300*                            INIT LOAD PROJECT.                  *
001400* 2007-02-08  RPK  DVI-1150  VD-REF/VD-ALT WIDENED FROM 100 TO   *
001500*                            500 BYTES.  100 BYTES IS THE        *
001600*                            DOCUMENTED PHYSICAL CAP ON THE OUT- *
001700*                            PUT MASTER RECORDS AND IS WHAT THE  *
001800*                            OVER-LENGTH-SKIP RULE TESTS AGAINST *
001900*                            (SEE MAX-ALLELE-LEN IN EACH         *
002000*                            IMPORTER) -- BUT VARNORM'S LEFT-    *
002100*                            EXTEND CAN PREPEND REFERENCE BASES  *
002200*                            PAST THE FEED'S OWN 100-BYTE INPUT  *
002300*                            WIDTH, AND THE WORK FIELD HAS TO BE *
002400*                            ABLE TO HOLD THE RESULT LONG ENOUGH *
002500*                            FOR THE SKIP TEST TO SEE THE TRUE   *
002600*                            LENGTH.  A 100-BYTE WORK FIELD WAS  *
002700*                            SILENTLY TRUNCATING THE OVER-LENGTH *
002800*                            CASE BEFORE THE CHECK EVER RAN.     *
002900******************************************************************
003000 01  VARIANT-DESC.
003100     05  VD-CHROM                PIC X(20).
003200     05  VD-POS                  PIC S9(09)      COMP.
003300     05  VD-REF                  PIC X(500).
003400     05  VD-REF-LEN              PIC S9(03)      COMP.
003500     05  VD-ALT                  PIC X(500).
003600     05  VD-ALT-LEN              PIC S9(03)      COMP.
003700     05  FILLER                  PIC X(10).
