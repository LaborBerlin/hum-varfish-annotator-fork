000100******************************************************************
000200* ABENDREC  --  SHARED ABEND / DIAGNOSTIC RECORD                *
000300*                                                                *
000400* EVERY BATCH STEP IN THIS SYSTEM COPIES THIS MEMBER.  ON A      *
000500* FATAL CONDITION THE STEP MOVES A SHORT REASON AND (WHERE IT    *
000600* APPLIES) THE ACTUAL/EXPECTED VALUES THAT TRIPPED THE CHECK,    *
000700* WRITES ABEND-REC TO SYSOUT, AND FORCES A 0C7 WITH              *
000800* DIVIDE ZERO-VAL INTO ONE-VAL SO THE JOB STEP CONDITION CODE    *
000900* SHOWS UP AS AN ABEND IN THE SCHEDULER RATHER THAN A CLEAN RC.  *
001000*                                                                *
001100* 1984-06-14  RPK  DVI-0091  RE-CUT FROM THE SHOP STANDARD       *
001200*                            ABENDREC MEMBER, COMMON TO ALL      *
001300*                            BATCH STEPS, FOR THIS INIT SUITE.   *
001400******************************************************************
001500 01  ABEND-WORK-AREA.
001600     05  PARA-NAME                PIC X(32).
001700     05  ABEND-REASON             PIC X(60).
001800     05  ACTUAL-VAL               PIC X(15).
001900     05  EXPECTED-VAL             PIC X(15).
002000     05  ZERO-VAL                 PIC S9(4) COMP  VALUE ZERO.
002100     05  ONE-VAL                  PIC S9(4) COMP  VALUE 1.
002200     05  FILLER                   PIC X(08).
002300
002400 01  ABEND-REC.
002500     05  FILLER                   PIC X(11) VALUE '*** ABEND '.
002600     05  ABEND-PARA-O             PIC X(32).
002700     05  FILLER                   PIC X(02) VALUE SPACES.
002800     05  ABEND-REASON-O           PIC X(60).
002900     05  FILLER                   PIC X(02) VALUE SPACES.
003000     05  ABEND-ACTUAL-O           PIC X(15).
003100     05  FILLER                   PIC X(02) VALUE SPACES.
003200     05  ABEND-EXPECTED-O         PIC X(15).
003300     05  FILLER                   PIC X(20) VALUE SPACES.
