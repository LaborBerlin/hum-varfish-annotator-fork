000100******************************************************************
000200* REFSEQB  --  REFERENCE SEQUENCE RANDOM-ACCESS RECORD          *
000300*                                                                *
000400* ONE ENTRY PER (CHROMOSOME, 1-BASED POSITION) GIVING THE SINGLE *
000500* BASE LETTER AT THAT POSITION ON THE REFERENCE ASSEMBLY.        *
000600* BUILT ONCE PER ASSEMBLY BY THE REFERENCE-LOAD STEP (NOT PART   *
000700* OF THIS RUN) AND READ RANDOM BY VARNORM DURING LEFT-EXTENSION. *
000800*                                                                *
000900* 1984-06-14  RPK  DVI-0091  ORIGINAL COPYBOOK.                  *
001000******************************************************************
001100 01  REFSEQ-REC.
001200     05  REFSEQ-KEY.
001300         10  REFSEQ-CHROM         PIC X(20).
001400         10  REFSEQ-POS           PIC 9(09).
001500     05  REFSEQ-BASE              PIC X(01).
001600     05  FILLER                   PIC X(20).
