000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  KGENIMP.
000400 AUTHOR. RANDALL P KOSTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/27/86.
000700 DATE-COMPILED. 01/27/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 1986-01-27  RPK  DVI-0098  ORIGINAL PROGRAM.  REBUILDS KGEN-VAR*
001400*                  FROM THE 1000 GENOMES FEED.  THE INPUT DD MAY *
001500*                  CONCATENATE UP TO TEN PER-CHROMOSOME DATASETS *
001600*                  -- OPERATIONS CONCATENATES THEM UNDER A SINGLE*
001700*                  DD NAME PER STANDARD PRACTICE FOR THIS SHOP.  *
001800* 1990-08-14  RPK  DVI-0109  AF-POPMAX NOW COMPUTED OVER THE FOUR*
001900*                  1000 GENOMES SUPER-POPULATIONS (AFR/AMR/ASN/  *
002000*                  EUR) IN PLACE OF THE OLD SINGLE COMBINED-AF   *
002100*                  FIELD THE FEED USED TO CARRY.                 *
002200* 1998-11-09  RPK  Y2K       REVIEWED -- KGENIMP HOLDS NO STORED *
002300*                  2-DIGIT YEAR FIELDS, NO CHANGE REQUIRED.      *
002400******************************************************************
002500*
002600* PROGRAM DESCRIPTION
002700* --------------------
002800* DROPS AND RELOADS KGEN-VAR (KEYED RELEASE/CHROM/POS/REF/ALT)
002900* FROM THE 1000 GENOMES FEED.  EACH ALLELE IS NORMALIZED
003000* (INSERTION-PRESERVING), OVER-LENGTH REF SITES ARE SKIPPED (ALT
003100* LENGTH IS NOT CHECKED FOR THIS FEED), HET/HOM/HEMI CARRIER
003200* COUNTS ARE TAKEN FROM THE FEED DIRECTLY, AND AF-POPMAX IS THE
003300* HIGHEST PER-POPULATION ALLELE FREQUENCY ACROSS THE FOUR 1000
003400* GENOMES SUPER-POPULATIONS (AFR/AMR/ASN/EUR), COMPUTED HERE THE
003500* SAME WAY EXACIMP COMPUTES IT OVER ITS OWN SEVEN POPULATIONS.
003600*
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT KGEN-FEED-FILE
005200     ASSIGN TO UT-S-KGENFEED
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS IFCODE.
005500
005600     SELECT KGEN-VAR-FILE
005700            ASSIGN       TO KGENVAR
005800            ORGANIZATION IS INDEXED
005900            ACCESS MODE  IS DYNAMIC
006000            RECORD KEY   IS KG-KEY
006100            FILE STATUS  IS KGENVAR-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 160 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(160).
007200
007300****** THE 1000 GENOMES FEED -- ONE RECORD PER SITE.  THE DD MAY
007400****** BE A CONCATENATION OF SEVERAL PER-CHROMOSOME DATASETS;
007500****** SEE KGENVAR FOR THE RECORD SHAPE.
007600 FD  KGEN-FEED-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 3449 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS KGEN-FEED-REC.
008200 COPY KGENVAR.
008300
008400** VSAM FILE -- REBUILT FROM SCRATCH EVERY RUN.  322 = KG-KEY(239)
008500** + KG-POS-END(9) + KG-HOM(9) + KG-HET(9) + KG-HEMI(9) +
008600** KG-AF-POPMAX(7) + FILLER(40).
008700 FD  KGEN-VAR-FILE
008800     RECORD CONTAINS 322 CHARACTERS
008900     DATA RECORD IS KGEN-VAR-REC.
009000 01  KGEN-VAR-FILE-REC.
009100     05  KG-KEY-FD                PIC X(239).
009200     05  FILLER                   PIC X(83).
009300****** DEBUG/DUMP VIEW OF THE SAME 322 BYTES.
009400 01  KGEN-VAR-FILE-REC-R REDEFINES KGEN-VAR-FILE-REC.
009500     05  KGR-RELEASE               PIC X(10).
009600     05  KGR-CHROM                 PIC X(20).
009700     05  KGR-POS                   PIC 9(09).
009800     05  FILLER                    PIC X(283).
009900
010000 WORKING-STORAGE SECTION.
010100 01  FILLER                  PIC X(26) VALUE
010200     '* KGENIMP WORKING-STORAGE*'.
010300
010400 01  FILE-STATUS-CODES.
010500     05  IFCODE                   PIC X(2).
010600         88  CODE-READ            VALUE SPACES.
010700         88  NO-MORE-DATA         VALUE '10'.
010800     05  KGENVAR-STATUS           PIC X(2).
010900         88  KGENVAR-FOUND        VALUE '00'.
011000         88  KGENVAR-NOT-FOUND    VALUE '23'.
011100     05  FILLER                   PIC X(04).
011200
011300 01  WS-DATE-AREA.
011400     05  WS-DATE                  PIC 9(06).
011500     05  WS-DATE-R REDEFINES WS-DATE.
011600         10  WS-DATE-YY           PIC 9(02).
011700         10  WS-DATE-MM           PIC 9(02).
011800         10  WS-DATE-DD           PIC 9(02).
011900     05  FILLER                   PIC X(10).
012000
012100 01  COUNTERS-AND-ACCUMULATORS.
012200     05  RECORDS-READ             PIC S9(9)  COMP.
012300     05  RECORDS-WRITTEN          PIC S9(9)  COMP.
012400     05  ALLELES-MERGED           PIC S9(9)  COMP.
012500     05  ALLELES-SKIPPED          PIC S9(9)  COMP.
012600     05  ALLELE-SUB               PIC S9(4)  COMP.
012700     05  POP-SUB                  PIC S9(4)  COMP.
012800     05  VN-CALL-RET-CODE         PIC S9(4)  COMP.
012900     05  FEED-PATH-SUB            PIC S9(4)  COMP.
013000     05  FILLER                   PIC X(04).
013100
013200 01  WS-SWITCHES.
013300     05  MORE-KGEN-SW             PIC X(01)  VALUE 'Y'.
013400         88  NO-MORE-KGEN-RECS     VALUE 'N'.
013500     05  WS-FIRST-REC-SW          PIC X(01)  VALUE 'Y'.
013600         88  WS-FIRST-REC          VALUE 'Y'.
013700     05  WS-SKIP-THIS-ALLELE-SW   PIC X(01).
013800         88  WS-SKIP-THIS-ALLELE   VALUE 'Y'.
013900     05  FILLER                   PIC X(04).
014000
014100 01  WS-HOLD-AREA.
014200     05  HOLD-CHROM               PIC X(20).
014300     05  FILLER                   PIC X(04).
014400
014500 77  RELEASE-LITERAL             PIC X(10) VALUE 'GRCh37'.
014600 77  MAX-ALLELE-LEN              PIC S9(03) COMP VALUE 100.
014700
014800 01  WS-LEN-SCAN-AREA.
014900     05  WS-LEN-SCAN-FIELD        PIC X(100).
015000     05  WS-LEN-SCAN-RESULT       PIC S9(03) COMP.
015100     05  FILLER                   PIC X(04).
015200
015300 01  WS-AF-POPMAX-WORK.
015400     05  WS-HIGH-AF               PIC 9V9(06) VALUE ZERO.
015500     05  WS-HIGH-AF-R REDEFINES WS-HIGH-AF.
015600         10  WS-HIGH-AF-INT       PIC 9(01).
015700         10  WS-HIGH-AF-DEC       PIC 9(06).
015800     05  WS-QUOTIENT              PIC 9V9(06).
015900     05  WS-QUOTIENT-R REDEFINES WS-QUOTIENT.
016000         10  WS-QUOTIENT-INT      PIC 9(01).
016100         10  WS-QUOTIENT-DEC      PIC 9(06).
016200     05  WS-REMAINDER             PIC 9(09)   COMP-3.
016300     05  FILLER                   PIC X(10).
016400
016500 01  WS-MESSAGE-LINE.
016600     05  FILLER                   PIC X(15) VALUE
016700         'NOW ON CHROM '.
016800     05  WSM-CHROM                PIC X(20).
016900     05  FILLER                   PIC X(125) VALUE SPACES.
017000
017100 01  WS-SKIP-LINE.
017200     05  FILLER                   PIC X(25) VALUE
017300         'SKIPPING VARIANT AT '.
017400     05  WSS-CHROM                PIC X(20).
017500     05  FILLER                   PIC X(1) VALUE ':'.
017600     05  WSS-POS                  PIC Z(8)9.
017700     05  FILLER                   PIC X(12) VALUE
017800         ' LENGTH = '.
017900     05  WSS-LEN                  PIC ZZ9.
018000     05  FILLER                   PIC X(82) VALUE SPACES.
018100
018200 01  WS-WARN-LINE.
018300     05  FILLER                   PIC X(50) VALUE
018400         'WARNING -- ATTRIBUTE LIST SHORTER THAN NUM-ALT AT '.
018500     05  WSW-CHROM                PIC X(20).
018600     05  FILLER                   PIC X(1) VALUE ':'.
018700     05  WSW-POS                  PIC Z(8)9.
018800     05  FILLER                   PIC X(70) VALUE SPACES.
018900
019000 COPY VARDESC.
019100
019200 01  VN-MODE-SW                   PIC X(01) VALUE 'I'.
019300     88  VN-INSERT-PRESERVE       VALUE 'I'.
019400
019500 COPY ABENDREC.
019600
019700 LINKAGE SECTION.
019800 01  LK-KGEN-PATH-CNT             PIC 9(02).
019900 01  LK-KGEN-PATHS.
020000     05  LK-KGEN-PATH OCCURS 10 TIMES PIC X(44).
020100 01  LK-DB-TARGET                 PIC X(30).
020200
020300 PROCEDURE DIVISION USING LK-KGEN-PATH-CNT, LK-KGEN-PATHS,
020400                           LK-DB-TARGET.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE     THRU 100-EXIT
020700             UNTIL NO-MORE-KGEN-RECS.
020800     PERFORM 700-CLOSE-FILES  THRU 700-EXIT.
020900     DISPLAY '** KGENIMP RECORDS READ **'.
021000     DISPLAY RECORDS-READ.
021100     DISPLAY '** KGENIMP ALLELES MERGED **'.
021200     DISPLAY ALLELES-MERGED.
021300     DISPLAY '** KGENIMP ALLELES SKIPPED (OVER-LENGTH) **'.
021400     DISPLAY ALLELES-SKIPPED.
021500     DISPLAY '******** NORMAL END OF JOB KGENIMP ********'.
021600     GOBACK.
021700
021800 000-HOUSEKEEPING.
021900     MOVE 'KGENIMP 000-HOUSEKEEPING' TO PARA-NAME.
022000     DISPLAY '******** BEGIN JOB KGENIMP ********'.
022100     DISPLAY '** 1000 GENOMES FEED DATASETS (CONCATENATED) **'.
022200     PERFORM 010-DISPLAY-FEED-PATH-RTN THRU 010-EXIT
022300             VARYING FEED-PATH-SUB FROM 1 BY 1
022400             UNTIL FEED-PATH-SUB > LK-KGEN-PATH-CNT.
022500     DISPLAY '** TARGET DATABASE **'.
022600     DISPLAY LK-DB-TARGET.
022700     ACCEPT WS-DATE FROM DATE.
022800     OPEN INPUT KGEN-FEED-FILE.
022900     OPEN OUTPUT KGEN-VAR-FILE.
023000     OPEN EXTEND SYSOUT.
023100
023200     READ KGEN-FEED-FILE INTO KGEN-FEED-REC
023300         AT END
023400         MOVE 'N' TO MORE-KGEN-SW
023500         GO TO 000-EXIT
023600     END-READ.
023700     ADD 1 TO RECORDS-READ.
023800 000-EXIT.
023900     EXIT.
024000
024100 010-DISPLAY-FEED-PATH-RTN.
024200     MOVE 'KGENIMP 010-DISPLAY-FEED-PATH-RTN' TO PARA-NAME.
024300     DISPLAY LK-KGEN-PATH(FEED-PATH-SUB).
024400 010-EXIT.
024500     EXIT.
024600
024700 100-MAINLINE.
024800     MOVE 'KGENIMP 100-MAINLINE' TO PARA-NAME.
024900     PERFORM 920-CHROM-BREAK-RTN THRU 920-EXIT.
025000     PERFORM 200-NORMALIZE-ALLELE-RTN THRU 200-EXIT
025100         VARYING ALLELE-SUB FROM 1 BY 1
025200         UNTIL ALLELE-SUB > KF-NUM-ALT.
025300
025400     READ KGEN-FEED-FILE INTO KGEN-FEED-REC
025500         AT END
025600         MOVE 'N' TO MORE-KGEN-SW
025700         GO TO 100-EXIT
025800     END-READ.
025900     ADD 1 TO RECORDS-READ.
026000 100-EXIT.
026100     EXIT.
026200
026300 200-NORMALIZE-ALLELE-RTN.
026400     MOVE 'KGENIMP 200-NORMALIZE-ALLELE-RTN' TO PARA-NAME.
026500     MOVE KF-CHROM                TO VD-CHROM.
026600     COMPUTE VD-POS = KF-POS - 1.
026700     MOVE KF-REF                  TO VD-REF.
026800     MOVE KF-REF                  TO WS-LEN-SCAN-FIELD.
026900     PERFORM 910-CALC-LEN-RTN THRU 910-EXIT.
027000     MOVE WS-LEN-SCAN-RESULT      TO VD-REF-LEN.
027100     MOVE KF-ALT-TBL(ALLELE-SUB)  TO VD-ALT.
027200     MOVE KF-ALT-TBL(ALLELE-SUB)  TO WS-LEN-SCAN-FIELD.
027300     PERFORM 910-CALC-LEN-RTN THRU 910-EXIT.
027400     MOVE WS-LEN-SCAN-RESULT      TO VD-ALT-LEN.
027500
027600     CALL 'VARNORM' USING VARIANT-DESC, VN-MODE-SW,
027700                           VN-CALL-RET-CODE.
027800     IF VN-CALL-RET-CODE NOT EQUAL TO ZERO
027900         MOVE '** NON-ZERO RETURN-CODE FROM VARNORM'
028000                                  TO ABEND-REASON
028100         GO TO 1000-ABEND-RTN.
028200
028300     PERFORM 250-LENGTH-CHECK-RTN THRU 250-EXIT.
028400     IF NOT WS-SKIP-THIS-ALLELE
028500         PERFORM 300-COMPUTE-STATS-RTN THRU 300-EXIT
028600         PERFORM 400-MERGE-RTN         THRU 400-EXIT.
028700 200-EXIT.
028800     EXIT.
028900
029000 250-LENGTH-CHECK-RTN.
029100****** ONLY REF LENGTH IS CHECKED FOR THIS FEED -- ALT IS NOT
029200****** SUBJECT TO THE OVER-LENGTH SKIP RULE HERE.
029300     MOVE 'KGENIMP 250-LENGTH-CHECK-RTN' TO PARA-NAME.
029400     MOVE 'N' TO WS-SKIP-THIS-ALLELE-SW.
029500     IF VD-REF-LEN > MAX-ALLELE-LEN
029600         MOVE 'Y' TO WS-SKIP-THIS-ALLELE-SW
029700         MOVE VD-CHROM            TO WSS-CHROM
029800         MOVE VD-POS              TO WSS-POS
029900         MOVE VD-REF-LEN          TO WSS-LEN
030000         WRITE SYSOUT-REC FROM WS-SKIP-LINE
030100         ADD 1 TO ALLELES-SKIPPED.
030200 250-EXIT.
030300     EXIT.
030400
030500 300-COMPUTE-STATS-RTN.
030600     MOVE 'KGENIMP 300-COMPUTE-STATS-RTN' TO PARA-NAME.
030700     IF ALLELE-SUB > KF-ATTR-CNT
030800         MOVE VD-CHROM            TO WSW-CHROM
030900         MOVE VD-POS              TO WSW-POS
031000         WRITE SYSOUT-REC FROM WS-WARN-LINE
031100         MOVE ZERO TO KG-HET, KG-HOM, KG-HEMI
031200     ELSE
031300         MOVE KF-HET-TBL(ALLELE-SUB)  TO KG-HET
031400         MOVE KF-HOM-TBL(ALLELE-SUB)  TO KG-HOM
031500         MOVE KF-HEMI-TBL(ALLELE-SUB) TO KG-HEMI.
031600     PERFORM 310-POPMAX-RTN THRU 310-EXIT.
031700 300-EXIT.
031800     EXIT.
031900
032000 310-POPMAX-RTN.                                                  DVI0109 
032100****** AF-POPMAX IS THE HIGHEST OF THE FOUR PER-POPULATION
032200****** ALLELE FREQUENCIES FOR THIS ALLELE -- AC / AN, POPULATION
032300****** BY POPULATION, KEEPING THE LARGEST SEEN.
032400     MOVE 'KGENIMP 310-POPMAX-RTN' TO PARA-NAME.
032500     MOVE ZERO TO WS-HIGH-AF.
032600     PERFORM 315-POPMAX-ONE-POP-RTN THRU 315-EXIT
032700         VARYING POP-SUB FROM 1 BY 1 UNTIL POP-SUB > 4.
032800     MOVE WS-HIGH-AF              TO KG-AF-POPMAX.
032900 310-EXIT.
033000     EXIT.
033100
033200 315-POPMAX-ONE-POP-RTN.
033300     MOVE 'KGENIMP 315-POPMAX-ONE-POP-RTN' TO PARA-NAME.
033400     IF ALLELE-SUB > KF-ATTR-CNT OR
033500        KF-AN-POP-TBL(POP-SUB) = ZERO
033600         GO TO 315-EXIT.
033700     DIVIDE KF-AC-POP(ALLELE-SUB, POP-SUB) BY
033800            KF-AN-POP-TBL(POP-SUB)
033900            GIVING WS-QUOTIENT
034000            REMAINDER WS-REMAINDER.
034100     IF WS-QUOTIENT > WS-HIGH-AF
034200         MOVE WS-QUOTIENT         TO WS-HIGH-AF.
034300 315-EXIT.
034400     EXIT.
034500
034600 400-MERGE-RTN.
034700     MOVE 'KGENIMP 400-MERGE-RTN' TO PARA-NAME.
034800     MOVE RELEASE-LITERAL         TO KG-RELEASE.
034900     MOVE VD-CHROM                TO KG-CHROM.
035000     COMPUTE KG-POS = VD-POS + 1.
035100     COMPUTE KG-POS-END = VD-POS + VD-REF-LEN.
035200     MOVE VD-REF(1:VD-REF-LEN)    TO KG-REF.
035300     MOVE VD-ALT(1:VD-ALT-LEN)    TO KG-ALT.
035400
035500     READ KGEN-VAR-FILE INTO KGEN-VAR-REC
035600         INVALID KEY
035700             WRITE KGEN-VAR-FILE-REC FROM KGEN-VAR-REC
035800             ADD 1 TO RECORDS-WRITTEN
035900         NOT INVALID KEY
036000             REWRITE KGEN-VAR-FILE-REC FROM KGEN-VAR-REC
036100     END-READ.
036200     ADD 1 TO ALLELES-MERGED.
036300 400-EXIT.
036400     EXIT.
036500
036600 700-CLOSE-FILES.
036700     MOVE 'KGENIMP 700-CLOSE-FILES' TO PARA-NAME.
036800     CLOSE KGEN-FEED-FILE, KGEN-VAR-FILE, SYSOUT.
036900 700-EXIT.
037000     EXIT.
037100
037200 910-CALC-LEN-RTN.
037300****** COUNTS SIGNIFICANT (NON-TRAILING-SPACE) CHARACTERS IN
037400****** WS-LEN-SCAN-FIELD, SET BY THE CALLER.
037500     MOVE 'KGENIMP 910-CALC-LEN-RTN' TO PARA-NAME.
037600     MOVE 100 TO WS-LEN-SCAN-RESULT.
037700 910-SCAN-LOOP.
037800     IF WS-LEN-SCAN-RESULT > 0
037900         IF WS-LEN-SCAN-FIELD(WS-LEN-SCAN-RESULT:1) = SPACE
038000             SUBTRACT 1 FROM WS-LEN-SCAN-RESULT
038100             GO TO 910-SCAN-LOOP.
038200 910-EXIT.
038300     EXIT.
038400
038500 920-CHROM-BREAK-RTN.
038600     MOVE 'KGENIMP 920-CHROM-BREAK-RTN' TO PARA-NAME.
038700     IF WS-FIRST-REC OR KF-CHROM NOT = HOLD-CHROM
038800         MOVE KF-CHROM            TO HOLD-CHROM, WSM-CHROM
038900         WRITE SYSOUT-REC FROM WS-MESSAGE-LINE
039000         MOVE 'N' TO WS-FIRST-REC-SW.
039100 920-EXIT.
039200     EXIT.
039300
039400 1000-ABEND-RTN.
039500     WRITE SYSOUT-REC FROM ABEND-REC.
039600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039700     DISPLAY '*** ABNORMAL END OF JOB-KGENIMP ***' UPON CONSOLE.
039800     DISPLAY ABEND-REASON UPON CONSOLE.
039900     DIVIDE ZERO-VAL INTO ONE-VAL.
