000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EXACIMP.
000400 AUTHOR. RANDALL P KOSTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/09/84.
000700 DATE-COMPILED. 07/09/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 1984-07-09  RPK  DVI-0092  ORIGINAL PROGRAM.  REBUILDS THE     *
001400*                  EXAC-VAR MASTER FROM THE SIMPLE EXAC FEED --  *
001500*                  ONE OUTPUT ROW PER ALTERNATE ALLELE, NORMAL-  *
001600*                  IZED AGAINST THE REFERENCE SEQUENCE, WITH     *
001700*                  HOMOZYGOTE COUNT AND 7-POPULATION AF-POPMAX.  *
001800* 1984-08-20  RPK  DVI-0095  ADDED THE "NOW ON CHROM" CONTROL-   *
001900*                  BREAK LOG LINE REQUESTED BY THE CURATION DESK.*
002000* 1987-02-03  RPK  DVI-0141  AC_HOM TABLE CAN NOW BE SHORTER THAN*
002100*                  NUM-ALT -- DEFAULT TO ZERO AND WARN RATHER    *
002200*                  THAN READ GARBAGE OUT OF THE TABLE.           *
002300* 1998-10-19  RPK  Y2K      REVIEWED -- NO STORED 2-DIGIT YEAR   *
002400*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.   *
002500* 2004-09-09  RPK  DVI-1114  RELEASE LITERAL MOVED TO A 77-LEVEL *
002600*                  CONSTANT SO GRCH38 CAN BE SWITCHED IN LATER   *
002700*                  WITHOUT TOUCHING THE MERGE LOGIC.             *
002800******************************************************************
002900*
003000* PROGRAM DESCRIPTION
003100* --------------------
003200* DROPS AND RELOADS THE EXAC-VAR MASTER (KEYED RELEASE/CHROM/POS/
003300* REF/ALT) FROM THE EXAC SIMPLE FREQUENCY FEED.  FOR EACH SITE,
003400* EVERY ALTERNATE ALLELE IS NORMALIZED SEPARATELY (INSERTION-
003500* PRESERVING MODE -- ONE ANCHOR BASE IS ALWAYS KEPT) BY CALLING
003600* VARNORM, THEN THE HOMOZYGOTE COUNT AND THE MAXIMUM ALLELE
003700* FREQUENCY ACROSS SEVEN POPULATIONS ARE COMPUTED AND MERGED IN.
003800* A LATER RECORD WITH THE SAME KEY REPLACES AN EARLIER ONE.
003900*
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT EXAC-FEED-FILE
005500     ASSIGN TO UT-S-EXACFEED
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT EXAC-VAR-FILE
006000            ASSIGN       TO EXACVAR
006100            ORGANIZATION IS INDEXED
006200            ACCESS MODE  IS DYNAMIC
006300            RECORD KEY   IS EV-KEY
006400            FILE STATUS  IS EXACVAR-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 160 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(160).
007500
007600****** THE EXAC SIMPLE FEED -- ONE RECORD PER SITE, SORTED BY
007700****** CHROMOSOME THEN POSITION.  SEE EXACVAR COPYBOOK.
007800 FD  EXAC-FEED-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 3656 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS EXAC-FEED-REC.
008400 COPY EXACVAR.
008500
008600** VSAM FILE -- REBUILT FROM SCRATCH EVERY RUN.  304 = EV-KEY(239)
008700** + EV-POS-END(9) + EV-HOM(9) + EV-AF-POPMAX(7) + FILLER(40).
008800 FD  EXAC-VAR-FILE
008900     RECORD CONTAINS 304 CHARACTERS
009000     DATA RECORD IS EXAC-VAR-REC.
009100 01  EXAC-VAR-FILE-REC.
009200     05  EV-KEY-FD                PIC X(239).
009300     05  FILLER                   PIC X(65).
009400****** DEBUG/DUMP VIEW OF THE SAME 304 BYTES -- LETS A MAINTAINER
009500****** PICK THE RELEASE/CHROM/POS STRAIGHT OUT OF A HEX DUMP
009600****** WITHOUT RECONSTRUCTING THE GROUP OFFSETS BY HAND.
009700 01  EXAC-VAR-FILE-REC-R REDEFINES EXAC-VAR-FILE-REC.
009800     05  EVR-RELEASE              PIC X(10).
009900     05  EVR-CHROM                PIC X(20).
010000     05  EVR-POS                  PIC 9(09).
010100     05  FILLER                   PIC X(265).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FILLER                  PIC X(26) VALUE
010500     '* EXACIMP WORKING-STORAGE*'.
010600
010700 01  FILE-STATUS-CODES.
010800     05  IFCODE                   PIC X(2).
010900         88  CODE-READ            VALUE SPACES.
011000         88  NO-MORE-DATA         VALUE '10'.
011100     05  EXACVAR-STATUS           PIC X(2).
011200         88  EXACVAR-FOUND        VALUE '00'.
011300         88  EXACVAR-NOT-FOUND    VALUE '23'.
011400     05  FILLER                   PIC X(04).
011500
011600 01  WS-DATE-AREA.
011700     05  WS-DATE                  PIC 9(06).
011800     05  WS-DATE-R REDEFINES WS-DATE.
011900         10  WS-DATE-YY           PIC 9(02).
012000         10  WS-DATE-MM           PIC 9(02).
012100         10  WS-DATE-DD           PIC 9(02).
012200     05  FILLER                   PIC X(10).
012300
012400 01  COUNTERS-AND-ACCUMULATORS.
012500     05  RECORDS-READ             PIC S9(9)  COMP.
012600     05  RECORDS-WRITTEN          PIC S9(9)  COMP.
012700     05  ALLELES-MERGED           PIC S9(9)  COMP.
012800     05  ALLELE-SUB               PIC S9(4)  COMP.
012900     05  POP-SUB                  PIC S9(4)  COMP.
013000     05  VN-CALL-RET-CODE         PIC S9(4)  COMP.
013100     05  FILLER                   PIC X(04).
013200
013300 01  WS-SWITCHES.
013400     05  MORE-EXAC-SW             PIC X(01)  VALUE 'Y'.
013500         88  NO-MORE-EXAC-RECS     VALUE 'N'.
013600     05  WS-FIRST-REC-SW          PIC X(01)  VALUE 'Y'.
013700         88  WS-FIRST-REC          VALUE 'Y'.
013800     05  FILLER                   PIC X(04).
013900
014000 01  WS-HOLD-AREA.
014100     05  HOLD-CHROM               PIC X(20).
014200     05  FILLER                   PIC X(04).
014300
014400 01  WS-AF-POPMAX-WORK.
014500     05  WS-AN-THIS-POP           PIC 9(09)  COMP.
014600     05  WS-AC-THIS-POP           PIC 9(09)  COMP.
014700     05  FILLER                   PIC X(08).
014800
014900 01  WS-DIVIDE-WORK.
015000     05  WS-DIVIDEND              PIC 9(09)  COMP-3.
015100     05  WS-DIVISOR               PIC 9(09)  COMP-3.
015200     05  WS-QUOTIENT              PIC 9V9(06).
015300     05  WS-QUOTIENT-R REDEFINES WS-QUOTIENT.
015400         10  WS-QUOTIENT-INT      PIC 9(01).
015500         10  WS-QUOTIENT-DEC      PIC 9(06).
015600     05  WS-REMAINDER             PIC 9(09)  COMP-3.
015700     05  FILLER                   PIC X(04).
015800
015900 77  RELEASE-LITERAL             PIC X(10) VALUE 'GRCh37'.        DVI1114 
016000
016100 01  WS-LEN-SCAN-AREA.
016200     05  WS-LEN-SCAN-FIELD        PIC X(100).
016300     05  WS-LEN-SCAN-RESULT       PIC S9(03) COMP.
016400     05  FILLER                   PIC X(04).
016500
016600 01  WS-MESSAGE-LINE.
016700     05  FILLER                   PIC X(15) VALUE
016800         'NOW ON CHROM '.
016900     05  WSM-CHROM                PIC X(20).
017000     05  FILLER                   PIC X(125) VALUE SPACES.
017100
017200 01  WS-WARN-LINE.
017300     05  FILLER                   PIC X(40) VALUE
017400         '** WARNING - NO AC_HOM FOR ALLELE  '.
017500     05  WSW-ALLELE-NO            PIC 9(02).
017600     05  FILLER                   PIC X(02) VALUE SPACES.
017700     05  WSW-CHROM                PIC X(20).
017800     05  FILLER                   PIC X(96) VALUE SPACES.
017900
018000 COPY VARDESC.
018100
018200 01  VN-MODE-SW                   PIC X(01) VALUE 'I'.
018300     88  VN-INSERT-PRESERVE       VALUE 'I'.
018400
018500 COPY ABENDREC.
018600
018700 LINKAGE SECTION.
018800 01  LK-EXAC-PATH                 PIC X(44).
018900 01  LK-DB-TARGET                 PIC X(30).
019000
019100 PROCEDURE DIVISION USING LK-EXAC-PATH, LK-DB-TARGET.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE     THRU 100-EXIT
019400             UNTIL NO-MORE-EXAC-RECS.
019500     PERFORM 700-CLOSE-FILES  THRU 700-EXIT.
019600     DISPLAY '** EXACIMP RECORDS READ **'.
019700     DISPLAY RECORDS-READ.
019800     DISPLAY '** EXACIMP ALLELES MERGED **'.
019900     DISPLAY ALLELES-MERGED.
020000     DISPLAY '******** NORMAL END OF JOB EXACIMP ********'.
020100     GOBACK.
020200
020300 000-HOUSEKEEPING.
020400     MOVE 'EXACIMP 000-HOUSEKEEPING' TO PARA-NAME.
020500     DISPLAY '******** BEGIN JOB EXACIMP ********'.
020600     DISPLAY '** EXAC FEED PATH **'.
020700     DISPLAY LK-EXAC-PATH.
020800     DISPLAY '** TARGET DATABASE **'.
020900     DISPLAY LK-DB-TARGET.
021000     ACCEPT WS-DATE FROM DATE.
021100     OPEN INPUT EXAC-FEED-FILE.
021200     OPEN OUTPUT EXAC-VAR-FILE.
021300     OPEN EXTEND SYSOUT.
021400
021500     READ EXAC-FEED-FILE INTO EXAC-FEED-REC
021600         AT END
021700         MOVE 'N' TO MORE-EXAC-SW
021800         GO TO 000-EXIT
021900     END-READ.
022000     ADD 1 TO RECORDS-READ.
022100 000-EXIT.
022200     EXIT.
022300
022400 100-MAINLINE.
022500     MOVE 'EXACIMP 100-MAINLINE' TO PARA-NAME.
022600     PERFORM 920-CHROM-BREAK-RTN THRU 920-EXIT.
022700
022800     PERFORM 200-NORMALIZE-ALLELE-RTN THRU 200-EXIT
022900         VARYING ALLELE-SUB FROM 1 BY 1
023000         UNTIL ALLELE-SUB > EF-NUM-ALT.
023100
023200     READ EXAC-FEED-FILE INTO EXAC-FEED-REC
023300         AT END
023400         MOVE 'N' TO MORE-EXAC-SW
023500         GO TO 100-EXIT
023600     END-READ.
023700     ADD 1 TO RECORDS-READ.
023800 100-EXIT.
023900     EXIT.
024000
024100 150-RIGHT-TRIM-RTN.
024200****** NOT USED -- RIGHT-TRIM/LEFT-EXTEND IS PERFORMED INSIDE
024300****** VARNORM.  PARAGRAPH NUMBER RESERVED FOR SYMMETRY WITH THE
024400****** EXTENDED-FEED IMPORTERS.
024500 150-EXIT.
024600     EXIT.
024700
024800 200-NORMALIZE-ALLELE-RTN.
024900     MOVE 'EXACIMP 200-NORMALIZE-ALLELE-RTN' TO PARA-NAME.
025000     MOVE EF-CHROM                TO VD-CHROM.
025100     COMPUTE VD-POS = EF-POS - 1.
025200     MOVE EF-REF                  TO VD-REF.
025300     MOVE EF-REF                  TO WS-LEN-SCAN-FIELD.
025400     PERFORM 910-CALC-LEN-RTN THRU 910-EXIT.
025500     MOVE WS-LEN-SCAN-RESULT      TO VD-REF-LEN.
025600     MOVE EF-ALT-TBL(ALLELE-SUB)  TO VD-ALT.
025700     MOVE EF-ALT-TBL(ALLELE-SUB)  TO WS-LEN-SCAN-FIELD.
025800     PERFORM 910-CALC-LEN-RTN THRU 910-EXIT.
025900     MOVE WS-LEN-SCAN-RESULT      TO VD-ALT-LEN.
026000
026100     CALL 'VARNORM' USING VARIANT-DESC, VN-MODE-SW,
026200                           VN-CALL-RET-CODE.
026300     IF VN-CALL-RET-CODE NOT EQUAL TO ZERO
026400         MOVE '** NON-ZERO RETURN-CODE FROM VARNORM'
026500                                  TO ABEND-REASON
026600         GO TO 1000-ABEND-RTN.
026700
026800     PERFORM 300-COMPUTE-STATS-RTN THRU 300-EXIT.
026900     PERFORM 400-MERGE-RTN         THRU 400-EXIT.
027000 200-EXIT.
027100     EXIT.
027200
027300 300-COMPUTE-STATS-RTN.
027400     MOVE 'EXACIMP 300-COMPUTE-STATS-RTN' TO PARA-NAME.
027500     IF ALLELE-SUB > EF-ATTR-CNT
027600         MOVE ZERO TO EV-HOM
027700         MOVE ALLELE-SUB          TO WSW-ALLELE-NO
027800         MOVE EF-CHROM            TO WSW-CHROM
027900         WRITE SYSOUT-REC FROM WS-WARN-LINE
028000     ELSE
028100         MOVE EF-AC-HOM-TBL(ALLELE-SUB) TO EV-HOM.
028200
028300     PERFORM 310-POPMAX-RTN THRU 310-EXIT.
028400 300-EXIT.
028500     EXIT.
028600
028700 310-POPMAX-RTN.
028800     MOVE 'EXACIMP 310-POPMAX-RTN' TO PARA-NAME.
028900     MOVE ZERO TO EV-AF-POPMAX.
029000     PERFORM 315-POPMAX-ONE-POP-RTN THRU 315-EXIT
029100         VARYING POP-SUB FROM 1 BY 1 UNTIL POP-SUB > 7.
029200 310-EXIT.
029300     EXIT.
029400
029500 315-POPMAX-ONE-POP-RTN.
029600     MOVE 'EXACIMP 315-POPMAX-ONE-POP-RTN' TO PARA-NAME.
029700     MOVE EF-AN-POP-TBL(POP-SUB) TO WS-AN-THIS-POP.
029800     IF WS-AN-THIS-POP = ZERO
029900         GO TO 315-EXIT.
030000     IF ALLELE-SUB > EF-ATTR-CNT
030100         MOVE EF-CHROM            TO WSW-CHROM
030200         MOVE ALLELE-SUB          TO WSW-ALLELE-NO
030300         WRITE SYSOUT-REC FROM WS-WARN-LINE
030400         GO TO 315-EXIT.
030500     MOVE EF-AC-POP(ALLELE-SUB, POP-SUB) TO WS-AC-THIS-POP.
030600     MOVE WS-AC-THIS-POP          TO WS-DIVIDEND.
030700     MOVE WS-AN-THIS-POP          TO WS-DIVISOR.
030800     DIVIDE WS-DIVIDEND BY WS-DIVISOR
030900         GIVING WS-QUOTIENT
031000         REMAINDER WS-REMAINDER.
031100     IF WS-QUOTIENT > EV-AF-POPMAX
031200         MOVE WS-QUOTIENT         TO EV-AF-POPMAX.
031300 315-EXIT.
031400     EXIT.
031500
031600 400-MERGE-RTN.
031700     MOVE 'EXACIMP 400-MERGE-RTN' TO PARA-NAME.
031800     MOVE RELEASE-LITERAL         TO EV-RELEASE.
031900     MOVE VD-CHROM                TO EV-CHROM.
032000     MOVE VD-POS                  TO EV-POS.
032100     COMPUTE EV-POS-END = VD-POS + VD-REF-LEN.
032200     MOVE VD-REF(1:VD-REF-LEN)    TO EV-REF.
032300     MOVE VD-ALT(1:VD-ALT-LEN)    TO EV-ALT.
032400
032500     READ EXAC-VAR-FILE INTO EXAC-VAR-REC
032600         INVALID KEY
032700             WRITE EXAC-VAR-FILE-REC FROM EXAC-VAR-REC
032800             ADD 1 TO RECORDS-WRITTEN
032900         NOT INVALID KEY
033000             REWRITE EXAC-VAR-FILE-REC FROM EXAC-VAR-REC
033100     END-READ.
033200     ADD 1 TO ALLELES-MERGED.
033300 400-EXIT.
033400     EXIT.
033500
033600 700-CLOSE-FILES.
033700     MOVE 'EXACIMP 700-CLOSE-FILES' TO PARA-NAME.
033800     CLOSE EXAC-FEED-FILE, EXAC-VAR-FILE, SYSOUT.
033900 700-EXIT.
034000     EXIT.
034100
034200 910-CALC-LEN-RTN.
034300****** COUNTS SIGNIFICANT (NON-TRAILING-SPACE) CHARACTERS IN
034400****** WS-LEN-SCAN-FIELD, SET BY THE CALLER.  SCANS BACKWARD
034500****** FROM BYTE 100 SO EMBEDDED SPACES IN AN ALLELE STRING
034600****** (THERE SHOULD NOT BE ANY) DO NOT SHORT-CIRCUIT THE COUNT.
034700     MOVE 'EXACIMP 910-CALC-LEN-RTN' TO PARA-NAME.
034800     MOVE 100 TO WS-LEN-SCAN-RESULT.
034900 910-SCAN-LOOP.
035000     IF WS-LEN-SCAN-RESULT > 0
035100         IF WS-LEN-SCAN-FIELD(WS-LEN-SCAN-RESULT:1) = SPACE
035200             SUBTRACT 1 FROM WS-LEN-SCAN-RESULT
035300             GO TO 910-SCAN-LOOP.
035400 910-EXIT.
035500     EXIT.
035600
035700 920-CHROM-BREAK-RTN.                                             DVI0095 
035800     MOVE 'EXACIMP 920-CHROM-BREAK-RTN' TO PARA-NAME.
035900     IF WS-FIRST-REC OR EF-CHROM NOT = HOLD-CHROM
036000         MOVE EF-CHROM            TO HOLD-CHROM, WSM-CHROM
036100         WRITE SYSOUT-REC FROM WS-MESSAGE-LINE
036200         MOVE 'N' TO WS-FIRST-REC-SW.
036300 920-EXIT.
036400     EXIT.
036500
036600 1000-ABEND-RTN.
036700     WRITE SYSOUT-REC FROM ABEND-REC.
036800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
036900     DISPLAY '*** ABNORMAL END OF JOB-EXACIMP ***' UPON CONSOLE.
037000     DISPLAY ABEND-REASON UPON CONSOLE.
037100     DIVIDE ZERO-VAL INTO ONE-VAL.
