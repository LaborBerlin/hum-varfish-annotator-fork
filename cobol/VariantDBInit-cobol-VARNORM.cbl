000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VARNORM.
000400 AUTHOR. RANDALL P KOSTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/84.
000700 DATE-COMPILED. 06/14/84.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 1984-06-14  RPK  DVI-0091  ORIGINAL PROGRAM.  CALLED BY EACH   *
001400*                  FREQUENCY IMPORTER TO CANONICALIZE A SINGLE   *
001500*                  (CHROM,POS,REF,ALT) AGAINST THE REFERENCE     *
001600*                  SEQUENCE BEFORE IT IS MERGED INTO A MASTER.   *
001700* 1984-07-02  RPK  DVI-0093  ADDED VN-INSERT-PRESERVE MODE SO    *DVI0093 
001800*                  THE LEFT-TRIM STEP CAN STOP AT ONE ANCHOR     *
001900*                  BASE INSTEAD OF GOING ALL THE WAY TO ZERO.    *
002000* 1986-03-11  RPK  DVI-0102  FIXED 0C4 WHEN REF OR ALT WAS       *
002100*                  ALREADY AT LENGTH ZERO ENTERING THE LEFT-TRIM *
002200*                  LOOP -- REFERENCE MODIFICATION OF A           *
002300*                  ZERO-LENGTH SLICE IS NOT LEGAL ON THIS        *
002400*                  COMPILER.  GUARD ADDED IN 200-LEFT-TRIM-RTN.  *DVI0102 
002500* 1998-11-03  RPK  Y2K      REVIEWED FOR CENTURY ROLLOVER -- THIS*
002600*                  PROGRAM CARRIES NO STORED 2-DIGIT YEAR FIELDS *
002700*                  OF ITS OWN, NO CHANGE REQUIRED.               *
002800* 2004-09-09  RPK  DVI-1116  REFSEQ IS NOW OPENED ONCE AND LEFT  *
002900*                  OPEN FOR THE LIFE OF THE RUN INSTEAD OF BEING *
003000*                  OPENED/CLOSED ON EVERY CALL -- WAS ADDING     *
003100*                  NOTICEABLE ELAPSED TIME ON THE FULL GNOMAD    *
003200*                  FEED.                                         *
003300* 2007-02-08  RPK  DVI-1150  WS-SHIFT-BUFFER WIDENED FROM 100 TO *
003400*                  500 TO MATCH VD-REF/VD-ALT IN VARDESC -- THE  *
003500*                  LEFT-EXTEND STEP WAS SHIFTING INTO A BUFFER    *
003600*                  NO WIDER THAN THE 100-BYTE SKIP-TEST CAP, SO  *
003700*                  AN OVER-LENGTH RESULT COULD NEVER BE SEEN BY  *
003800*                  THE CALLING IMPORTER'S LENGTH CHECK.           *
003900******************************************************************
004000*
004100* PROGRAM DESCRIPTION
004200* --------------------
004300* CALLED AS:  CALL 'VARNORM' USING VARIANT-DESC, VN-MODE-SW,
004400*                               VN-RETURN-CD.
004500*
004600* VARIANT-DESC (COPY VARDESC) IS NORMALIZED IN PLACE.  VN-MODE-SW
004700* SELECTS FULL NORMALIZATION (TRIM ALL THE WAY TO LENGTH ZERO) OR
004800* INSERTION-PRESERVING NORMALIZATION (STOP AT ONE ANCHOR BASE).
004900* THE REFERENCE BASE LOOKUP NEEDED BY THE LEFT-EXTENSION STEP IS
005000* DONE BY THIS PROGRAM DIRECTLY AGAINST THE REFSEQ VSAM FILE --
005100* CALLERS DO NOT NEED TO KNOW THE REFERENCE IS EVEN A FILE.
005200*
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT REFSEQ
006400            ASSIGN       TO REFSEQ
006500            ORGANIZATION IS INDEXED
006600            ACCESS MODE  IS RANDOM
006700            RECORD KEY   IS REFSEQ-KEY
006800            FILE STATUS  IS REFSEQ-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  REFSEQ
007300     RECORD CONTAINS 50 CHARACTERS
007400     DATA RECORD IS REFSEQ-REC.
007500 COPY REFSEQB.
007600
007700 WORKING-STORAGE SECTION.
007800 01  FILLER                  PIC X(26) VALUE
007900     '* VARNORM WORKING-STORAGE*'.
008000
008100 01  FILE-STATUS-CODES.
008200     05  REFSEQ-STATUS            PIC X(2).
008300         88  REFSEQ-FOUND          VALUE '00'.
008400         88  REFSEQ-NOT-FOUND      VALUE '23'.
008500     05  FILLER                   PIC X(04).
008600
008700 01  WS-SWITCHES.
008800     05  WS-REFSEQ-OPEN-SW        PIC X(01) VALUE 'N'.
008900         88  REFSEQ-IS-OPEN        VALUE 'Y'.
009000     05  WS-ITER-CHANGED-SW       PIC X(01).
009100         88  ITER-CHANGED          VALUE 'Y'.
009200         88  ITER-NOT-CHANGED      VALUE 'N'.
009300     05  WS-TRIM-DONE-SW          PIC X(01).
009400         88  TRIM-IS-DONE          VALUE 'Y'.
009500
009600** ALTERNATE VIEW OF THE MODE SWITCH PASSED IN LINKAGE, KEPT HERE
009700** SO 000-HOUSEKEEPING CAN COPY IT ONCE AND NOT TOUCH LINKAGE
009800** AGAIN UNTIL THE FINAL MOVE-BACK.
009900     05  FILLER                   PIC X(04).
010000 01  WS-MINSIZE-AREA.
010100     05  WS-MINSIZE               PIC S9(03)  COMP.
010200     05  WS-MINSIZE-REDEF REDEFINES WS-MINSIZE
010300                                  PIC S9(03)  COMP.
010400     05  FILLER                   PIC X(04).
010500
010600 01  WS-SHIFT-WORK.
010700     05  WS-SHIFT-BUFFER          PIC X(500).
010800     05  WS-SHIFT-BUFFER-R REDEFINES WS-SHIFT-BUFFER
010900                                  PIC X(500).
011000     05  WS-REFSEQ-BASE           PIC X(01).
011100     05  FILLER                   PIC X(09).
011200
011300 01  WS-LOOKUP-KEY-AREA.
011400     05  WS-LOOKUP-POS            PIC S9(09)  COMP.
011500     05  WS-LOOKUP-POS-DISP REDEFINES WS-LOOKUP-POS
011600                                  PIC S9(09)  COMP.
011700
011800 COPY ABENDREC.
011900     05  FILLER                   PIC X(04).
012000
012100 LINKAGE SECTION.
012200 COPY VARDESC.
012300
012400 01  VN-MODE-SW                   PIC X(01).
012500     88  VN-FULL-NORMALIZE        VALUE 'F'.
012600     88  VN-INSERT-PRESERVE       VALUE 'I'.
012700
012800 01  VN-RETURN-CD                 PIC S9(4) COMP.
012900
013000 PROCEDURE DIVISION USING VARIANT-DESC, VN-MODE-SW, VN-RETURN-CD.
013100     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
013200     PERFORM 100-SHIFT-LEFT-RTN   THRU 100-EXIT
013300             UNTIL ITER-NOT-CHANGED.
013400     PERFORM 200-LEFT-TRIM-RTN    THRU 200-EXIT
013500             UNTIL TRIM-IS-DONE.
013600     MOVE ZERO TO VN-RETURN-CD.
013700     GOBACK.
013800
013900 000-HOUSEKEEPING.
014000     MOVE 'VARNORM 000-HOUSEKEEPING' TO PARA-NAME.
014100     IF NOT REFSEQ-IS-OPEN
014200         OPEN INPUT REFSEQ
014300         SET REFSEQ-IS-OPEN TO TRUE.
014400     IF VN-FULL-NORMALIZE
014500         MOVE ZERO TO WS-MINSIZE
014600     ELSE
014700         MOVE 1 TO WS-MINSIZE.
014800     MOVE 'Y' TO WS-ITER-CHANGED-SW.
014900     MOVE 'N' TO WS-TRIM-DONE-SW.
015000 000-EXIT.
015100     EXIT.
015200
015300******************************************************************
015400* 100-SHIFT-LEFT-RTN -- ONE PASS OF THE RIGHT-TRIM / LEFT-EXTEND *
015500* CYCLE.  RUN REPEATEDLY BY THE CALLER UNTIL A PASS MAKES NO     *
015600* CHANGE AT ALL.                                                 *
015700******************************************************************
015800 100-SHIFT-LEFT-RTN.
015900     MOVE 'N' TO WS-ITER-CHANGED-SW.
016000
016100     IF VD-REF-LEN > 0 AND VD-ALT-LEN > 0
016200         AND VD-REF(VD-REF-LEN:1) = VD-ALT(VD-ALT-LEN:1)
016300             SUBTRACT 1 FROM VD-REF-LEN
016400             SUBTRACT 1 FROM VD-ALT-LEN
016500             MOVE 'Y' TO WS-ITER-CHANGED-SW.
016600
016700     IF VD-REF-LEN = 0 OR VD-ALT-LEN = 0
016800         PERFORM 150-LEFT-EXTEND-RTN THRU 150-EXIT
016900         MOVE 'Y' TO WS-ITER-CHANGED-SW.
017000 100-EXIT.
017100     EXIT.
017200
017300******************************************************************
017400* 150-LEFT-EXTEND-RTN -- PREPEND THE REFERENCE BASE AT THE       *
017500* CURRENT POSITION TO BOTH REF AND ALT AND BACK THE POSITION UP  *
017600* ONE BASE.                                                      *
017700******************************************************************
017800 150-LEFT-EXTEND-RTN.
017900     PERFORM 900-LOOKUP-BASE-RTN THRU 900-EXIT.
018000
018100     IF VD-REF-LEN > 0
018200         MOVE VD-REF(1:VD-REF-LEN)
018300                                  TO WS-SHIFT-BUFFER(1:VD-REF-LEN)
018400         MOVE WS-SHIFT-BUFFER(1:VD-REF-LEN)
018500                                  TO VD-REF(2:VD-REF-LEN).
018600     MOVE WS-REFSEQ-BASE          TO VD-REF(1:1).
018700     ADD 1 TO VD-REF-LEN.
018800
018900     IF VD-ALT-LEN > 0
019000         MOVE VD-ALT(1:VD-ALT-LEN)
019100                                  TO WS-SHIFT-BUFFER(1:VD-ALT-LEN)
019200         MOVE WS-SHIFT-BUFFER(1:VD-ALT-LEN)
019300                                  TO VD-ALT(2:VD-ALT-LEN).
019400     MOVE WS-REFSEQ-BASE          TO VD-ALT(1:1).
019500     ADD 1 TO VD-ALT-LEN.
019600
019700     SUBTRACT 1 FROM VD-POS.
019800 150-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200* 200-LEFT-TRIM-RTN -- ONE STEP OF THE LEFT-TRIM, STOPPING AT    *
020300* WS-MINSIZE BASES REMAINING IN EACH ALLELE.                     *
020400******************************************************************
020500 200-LEFT-TRIM-RTN.
020600     IF VD-REF-LEN > WS-MINSIZE AND VD-ALT-LEN > WS-MINSIZE
020700         AND VD-REF(1:1) = VD-ALT(1:1)
020800             IF VD-REF-LEN > 1
020900                 MOVE VD-REF(2:VD-REF-LEN - 1)
021000                      TO WS-SHIFT-BUFFER(1:VD-REF-LEN - 1)
021100                 MOVE WS-SHIFT-BUFFER(1:VD-REF-LEN - 1)
021200                      TO VD-REF(1:VD-REF-LEN - 1).
021300             SUBTRACT 1 FROM VD-REF-LEN
021400             IF VD-ALT-LEN > 1
021500                 MOVE VD-ALT(2:VD-ALT-LEN - 1)
021600                      TO WS-SHIFT-BUFFER(1:VD-ALT-LEN - 1)
021700                 MOVE WS-SHIFT-BUFFER(1:VD-ALT-LEN - 1)
021800                      TO VD-ALT(1:VD-ALT-LEN - 1).
021900             SUBTRACT 1 FROM VD-ALT-LEN
022000             ADD 1 TO VD-POS
022100     ELSE
022200             MOVE 'Y' TO WS-TRIM-DONE-SW.
022300 200-EXIT.
022400     EXIT.
022500
022600******************************************************************
022700* 900-LOOKUP-BASE-RTN -- RANDOM READ OF THE REFERENCE SEQUENCE   *
022800* FILE FOR ONE BASE.  VD-POS IS 0-BASED; THE REFSEQ FILE IS KEYED*
022900* 1-BASED, SO THE KEY IS VD-POS (NO ADD 1 -- THE NORMALIZER'S    *
023000* POS IS THE BASE *BEFORE* THE CURRENT ALLELE, I.E. THE 1-BASED  *
023100* POSITION OF THE BASE WE ARE ABOUT TO PREPEND).                 *
023200******************************************************************
023300 900-LOOKUP-BASE-RTN.
023400     MOVE 'VARNORM 900-LOOKUP-BASE-RTN' TO PARA-NAME.
023500     MOVE VD-CHROM                TO REFSEQ-CHROM.
023600     MOVE VD-POS                  TO WS-LOOKUP-POS.
023700     MOVE WS-LOOKUP-POS           TO REFSEQ-POS.
023800     READ REFSEQ INTO REFSEQ-REC.
023900     IF NOT REFSEQ-FOUND
024000         MOVE '** REFSEQ BASE NOT FOUND' TO ABEND-REASON
024100         MOVE VD-CHROM             TO ACTUAL-VAL
024200         MOVE REFSEQ-STATUS        TO EXPECTED-VAL
024300         GO TO 1000-ABEND-RTN.
024400     MOVE REFSEQ-BASE             TO WS-REFSEQ-BASE.
024500 900-EXIT.
024600     EXIT.
024700
024800 1000-ABEND-RTN.
024900     DISPLAY '*** ABEND IN VARNORM ***' UPON CONSOLE.
025000     DISPLAY ABEND-REASON UPON CONSOLE.
025100     DISPLAY ACTUAL-VAL UPON CONSOLE.
025200     DISPLAY EXPECTED-VAL UPON CONSOLE.
025300     DIVIDE ZERO-VAL INTO ONE-VAL.
