000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLINIMP.
000400 AUTHOR. RANDALL P KOSTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/15/89.
000700 DATE-COMPILED. 05/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*----------------------------------------------------------------*
001300* 1989-05-15  RPK  DVI-0104  ORIGINAL PROGRAM.  REBUILDS         *
001400*                  CLINVAR-VAR FROM ONE OR MORE CLINVAR TSV      *
001500*                  FEEDS.  EACH FEED CARRIES ITS OWN 37-COLUMN   *
001600*                  HEADER LINE SO EACH MUST BE OPENED ON ITS OWN *
001700*                  DD -- THREE DD SLOTS ARE WIRED (CLINFD1-3).   *
001800*                  REQUEST DVI-0150 ON FILE TO ADD MORE SLOTS IF *
001900*                  THE CURATION DESK EVER DROPS MORE THAN THREE. *
002000* 1993-02-24  RPK  DVI-0121  HEADER MISMATCH NOW DUMPS THE FIRST *
002100*                  MISMATCHING COLUMN NAME IN THE ABEND RECORD   *
002200*                  INSTEAD OF JUST THE WHOLE RAW HEADER LINE --  *
002300*                  CURATION DESK COULDN'T SPOT A ONE-CHARACTER   *
002400*                  TYPO IN AN 800-BYTE DISPLAY.                  *
002500* 1998-10-19  RPK  Y2K       REVIEWED -- CLINIMP HOLDS NO STORED *
002600*                  2-DIGIT YEAR FIELDS, NO CHANGE REQUIRED.      *
002700******************************************************************
002800*
002900* PROGRAM DESCRIPTION
003000* --------------------
003100* DROPS AND RELOADS CLINVAR-VAR FROM ONE OR MORE CLINVAR TAB-
003200* DELIMITED FEED FILES.  EACH FILE'S FIRST LINE IS ITS COLUMN
003300* HEADER AND MUST MATCH THE SHOP'S 37-NAME EXPECTED HEADER TABLE
003400* EXACTLY, IN ORDER -- ANY MISMATCH ABENDS THE RUN.  EVERY
003500* SUBSEQUENT LINE IS SPLIT ON THE TAB CHARACTER AND CHROM/POS/
003600* POS-END/REF/ALT ARE LOADED AS-IS.  THIS IMPORTER DOES NOT
003700* NORMALIZE ALLELES AND KEEPS NO RUNNING TOTALS.
003800*
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT CLIN-FEED-FILE-1
005400     ASSIGN TO UT-S-CLINFD1
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS CF1CODE.
005700
005800     SELECT CLIN-FEED-FILE-2
005900     ASSIGN TO UT-S-CLINFD2
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS CF2CODE.
006200
006300     SELECT CLIN-FEED-FILE-3
006400     ASSIGN TO UT-S-CLINFD3
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS CF3CODE.
006700
006800     SELECT CLINVAR-VAR-FILE
006900     ASSIGN TO CLINVAR
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS IS CVFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 160 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(160).
008200
008300****** EACH CLINVAR FEED IS A TAB-DELIMITED TEXT FILE, BLANK-
008400****** PADDED TO 800 BYTES BY THE UPSTREAM EXTRACT JOB.  WE
008500****** SCAN EACH LINE ON THE TAB CHARACTER BELOW.
008600 FD  CLIN-FEED-FILE-1
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 800 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CF1-FEED-LINE.
009200 01  CF1-FEED-LINE                PIC X(800).
009300
009400 FD  CLIN-FEED-FILE-2
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 800 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS CF2-FEED-LINE.
010000 01  CF2-FEED-LINE                PIC X(800).
010100
010200 FD  CLIN-FEED-FILE-3
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 800 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS CF3-FEED-LINE.
010800 01  CF3-FEED-LINE                PIC X(800).
010900
011000** OUTPUT MASTER -- REBUILT FROM SCRATCH EVERY RUN.  NO KEYED
011100** ACCESS IS NEEDED -- CLINVAR DOES NOT MERGE/UPSERT, IT LOADS.
011200** 288 = CV-KEY(229: CHROM 20 + POS 9 + REF 100 + ALT 100) +
011300** CV-POS-END(9) + FILLER(50).
011400 FD  CLINVAR-VAR-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 288 CHARACTERS
011800     DATA RECORD IS CLINVAR-VAR-FILE-REC.
011900 01  CLINVAR-VAR-FILE-REC         PIC X(288).
012000****** DEBUG/DUMP VIEW OF THE SAME 288 BYTES.
012100 01  CLINVAR-VAR-FILE-REC-R REDEFINES CLINVAR-VAR-FILE-REC.
012200     05  CVR-CHROM                 PIC X(20).
012300     05  CVR-POS                   PIC 9(09).
012400     05  FILLER                    PIC X(259).
012500
012600 WORKING-STORAGE SECTION.
012700 01  FILLER                  PIC X(26) VALUE
012800     '* CLINIMP WORKING-STORAGE*'.
012900
013000 01  FILE-STATUS-CODES.
013100     05  CF1CODE                  PIC X(2).
013200         88  NO-MORE-FILE-1        VALUE '10'.
013300     05  CF2CODE                  PIC X(2).
013400         88  NO-MORE-FILE-2        VALUE '10'.
013500     05  CF3CODE                  PIC X(2).
013600         88  NO-MORE-FILE-3        VALUE '10'.
013700     05  CVFCODE                  PIC X(2).
013800         88  CVFCODE-OK            VALUE '00'.
013900     05  FILLER                   PIC X(04).
014000
014100 01  WS-DATE-AREA.
014200     05  WS-DATE                  PIC 9(06).
014300     05  WS-DATE-R REDEFINES WS-DATE.
014400         10  WS-DATE-YY           PIC 9(02).
014500         10  WS-DATE-MM           PIC 9(02).
014600         10  WS-DATE-DD           PIC 9(02).
014700     05  FILLER                   PIC X(10).
014800
014900 01  COUNTERS-AND-ACCUMULATORS.
015000     05  FILES-PROCESSED          PIC S9(4) COMP VALUE ZERO.
015100     05  RECORDS-READ             PIC S9(9) COMP VALUE ZERO.
015200     05  RECORDS-WRITTEN          PIC S9(9) COMP VALUE ZERO.
015300     05  WS-FILE-SLOT             PIC S9(4) COMP.
015400     05  WS-COL-SUB               PIC S9(4) COMP.
015500     05  WS-TAB-SCAN-SUB          PIC S9(4) COMP.
015600     05  WS-TAB-START             PIC S9(4) COMP.
015700     05  FILLER                   PIC X(04).
015800
015900 01  WS-SWITCHES.
016000     05  WS-MORE-RECS-SW          PIC X(01).
016100         88  WS-NO-MORE-RECS       VALUE 'N'.
016200     05  WS-FIRST-LINE-SW         PIC X(01).
016300         88  WS-FIRST-LINE         VALUE 'Y'.
016400     05  FILLER                   PIC X(04).
016500
016600 77  WS-TAB-CHAR                 PIC X(01) VALUE X'09'.
016700
016800 COPY CLNVAR.
016900
017000****** THE 37 EXPECTED HEADER COLUMN NAMES, IN ORDER.  THE FEED
017100****** HEADER LINE MUST MATCH THIS TABLE EXACTLY OR THE RUN
017200****** ABENDS -- SEE 220-VALIDATE-HEADER-RTN.  LOADED AS 37       
017300****** FILLER ENTRIES AND REDEFINED AS A TABLE, THE ONLY WAY TO
017400****** PRIME AN OCCURS TABLE WITH DISTINCT VALUES IN THIS SHOP'S
017500****** COBOL.
017600 01  CLINVAR-EXPECTED-HEADER-AREA.
017700     05  FILLER PIC X(60) VALUE 'chrom'.
017800     05  FILLER PIC X(60) VALUE 'pos'.
017900     05  FILLER PIC X(60) VALUE 'ref'.
018000     05  FILLER PIC X(60) VALUE 'alt'.
018100     05  FILLER PIC X(60) VALUE 'start'.
018200     05  FILLER PIC X(60) VALUE 'stop'.
018300     05  FILLER PIC X(60) VALUE 'strand'.
018400     05  FILLER PIC X(60) VALUE 'variation_type'.
018500     05  FILLER PIC X(60) VALUE 'variation_id'.
018600     05  FILLER PIC X(60) VALUE 'rcv'.
018700     05  FILLER PIC X(60) VALUE 'scv'.
018800     05  FILLER PIC X(60) VALUE 'allele_id'.
018900     05  FILLER PIC X(60) VALUE 'symbol'.
019000     05  FILLER PIC X(60) VALUE 'hgvs_c'.
019100     05  FILLER PIC X(60) VALUE 'hgvs_p'.
019200     05  FILLER PIC X(60) VALUE 'molecular_consequence'.
019300     05  FILLER PIC X(60) VALUE 'clinical_significance'.
019400     05  FILLER PIC X(60) VALUE
019500         'clinical_significance_ordered'.
019600     05  FILLER PIC X(60) VALUE 'pathogenic'.
019700     05  FILLER PIC X(60) VALUE 'likely_pathogenic'.
019800     05  FILLER PIC X(60) VALUE 'uncertain_significance'.
019900     05  FILLER PIC X(60) VALUE 'likely_benign'.
020000     05  FILLER PIC X(60) VALUE 'benign'.
020100     05  FILLER PIC X(60) VALUE 'review_status'.
020200     05  FILLER PIC X(60) VALUE 'review_status_ordered'.
020300     05  FILLER PIC X(60) VALUE 'last_evaluated'.
020400     05  FILLER PIC X(60) VALUE 'all_submitters'.
020500     05  FILLER PIC X(60) VALUE 'submitters_ordered'.
020600     05  FILLER PIC X(60) VALUE 'all_traits'.
020700     05  FILLER PIC X(60) VALUE 'all_pmids'.
020800     05  FILLER PIC X(60) VALUE 'inheritance_modes'.
020900     05  FILLER PIC X(60) VALUE 'age_of_onset'.
021000     05  FILLER PIC X(60) VALUE 'prevalence'.
021100     05  FILLER PIC X(60) VALUE 'disease_mechanism'.
021200     05  FILLER PIC X(60) VALUE 'origin'.
021300     05  FILLER PIC X(60) VALUE 'xrefs'.
021400     05  FILLER PIC X(60) VALUE 'dates_ordered'.
021500 01  CLINVAR-EXPECTED-HEADER REDEFINES
021600                              CLINVAR-EXPECTED-HEADER-AREA.
021700     05  CEH-NAME-TBL PIC X(60) OCCURS 37 TIMES.
021800
021900 01  WS-START-END-AREA.
022000     05  WS-FEED-START            PIC 9(09).
022100     05  WS-FEED-STOP             PIC 9(09).
022200     05  FILLER                   PIC X(04).
022300
022400 01  WS-MESSAGE-LINE.
022500     05  FILLER                   PIC X(20) VALUE
022600         'NOW PROCESSING FILE '.
022700     05  WSM-PATH                 PIC X(44).
022800     05  FILLER                   PIC X(96) VALUE SPACES.
022900
023000 COPY ABENDREC.
023100
023200 LINKAGE SECTION.
023300 01  LK-CLIN-PATH-CNT             PIC 9(02).
023400 01  LK-CLIN-PATHS.
023500     05  LK-CLIN-PATH OCCURS 10 TIMES PIC X(44).
023600 01  LK-DB-TARGET                 PIC X(30).
023700
023800 PROCEDURE DIVISION USING LK-CLIN-PATH-CNT, LK-CLIN-PATHS,
023900                           LK-DB-TARGET.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 100-MAINLINE     THRU 100-EXIT
024200             VARYING WS-FILE-SLOT FROM 1 BY 1
024300             UNTIL WS-FILE-SLOT > LK-CLIN-PATH-CNT
024400                OR WS-FILE-SLOT > 3.
024500     PERFORM 700-CLOSE-FILES  THRU 700-EXIT.
024600     DISPLAY '** CLINIMP FILES PROCESSED **'.
024700     DISPLAY FILES-PROCESSED.
024800     DISPLAY '** CLINIMP RECORDS LOADED **'.
024900     DISPLAY RECORDS-WRITTEN.
025000     DISPLAY '******** NORMAL END OF JOB CLINIMP ********'.
025100     GOBACK.
025200
025300 000-HOUSEKEEPING.
025400     MOVE 'CLINIMP 000-HOUSEKEEPING' TO PARA-NAME.
025500     DISPLAY '******** BEGIN JOB CLINIMP ********'.
025600     DISPLAY '** TARGET DATABASE **'.
025700     DISPLAY LK-DB-TARGET.
025800     ACCEPT WS-DATE FROM DATE.
025900     IF LK-CLIN-PATH-CNT > 3
026000         DISPLAY
026100         '** WARNING -- ONLY 3 CLINVAR DD SLOTS ARE WIRED, '
026200         'EXTRA FILES IGNORED **'.
026300     OPEN OUTPUT CLINVAR-VAR-FILE.
026400     OPEN EXTEND SYSOUT.
026500 000-EXIT.
026600     EXIT.
026700
026800 100-MAINLINE.
026900     MOVE 'CLINIMP 100-MAINLINE' TO PARA-NAME.
027000     MOVE LK-CLIN-PATH(WS-FILE-SLOT) TO WSM-PATH.
027100     WRITE SYSOUT-REC FROM WS-MESSAGE-LINE.
027200
027300     EVALUATE WS-FILE-SLOT
027400         WHEN 1  PERFORM 110-PROCESS-FILE-1 THRU 110-EXIT
027500         WHEN 2  PERFORM 120-PROCESS-FILE-2 THRU 120-EXIT
027600         WHEN 3  PERFORM 130-PROCESS-FILE-3 THRU 130-EXIT
027700     END-EVALUATE.
027800     ADD 1 TO FILES-PROCESSED.
027900 100-EXIT.
028000     EXIT.
028100
028200 110-PROCESS-FILE-1.
028300     MOVE 'CLINIMP 110-PROCESS-FILE-1' TO PARA-NAME.
028400     OPEN INPUT CLIN-FEED-FILE-1.
028500     MOVE 'Y' TO WS-FIRST-LINE-SW, WS-MORE-RECS-SW.
028600     READ CLIN-FEED-FILE-1 INTO CLINVAR-FEED-LINE
028700         AT END MOVE 'N' TO WS-MORE-RECS-SW
028800     END-READ.
028900     PERFORM 200-LOAD-LOOP-RTN THRU 200-EXIT
029000             UNTIL WS-NO-MORE-RECS.
029100     CLOSE CLIN-FEED-FILE-1.
029200 110-EXIT.
029300     EXIT.
029400
029500 120-PROCESS-FILE-2.
029600     MOVE 'CLINIMP 120-PROCESS-FILE-2' TO PARA-NAME.
029700     OPEN INPUT CLIN-FEED-FILE-2.
029800     MOVE 'Y' TO WS-FIRST-LINE-SW, WS-MORE-RECS-SW.
029900     READ CLIN-FEED-FILE-2 INTO CLINVAR-FEED-LINE
030000         AT END MOVE 'N' TO WS-MORE-RECS-SW
030100     END-READ.
030200     PERFORM 200-LOAD-LOOP-RTN THRU 200-EXIT
030300             UNTIL WS-NO-MORE-RECS.
030400     CLOSE CLIN-FEED-FILE-2.
030500 120-EXIT.
030600     EXIT.
030700
030800 130-PROCESS-FILE-3.
030900     MOVE 'CLINIMP 130-PROCESS-FILE-3' TO PARA-NAME.
031000     OPEN INPUT CLIN-FEED-FILE-3.
031100     MOVE 'Y' TO WS-FIRST-LINE-SW, WS-MORE-RECS-SW.
031200     READ CLIN-FEED-FILE-3 INTO CLINVAR-FEED-LINE
031300         AT END MOVE 'N' TO WS-MORE-RECS-SW
031400     END-READ.
031500     PERFORM 200-LOAD-LOOP-RTN THRU 200-EXIT
031600             UNTIL WS-NO-MORE-RECS.
031700     CLOSE CLIN-FEED-FILE-3.
031800 130-EXIT.
031900     EXIT.
032000
032100 200-LOAD-LOOP-RTN.
032200     MOVE 'CLINIMP 200-LOAD-LOOP-RTN' TO PARA-NAME.
032300     PERFORM 210-SPLIT-COLUMNS-RTN THRU 210-EXIT.
032400     IF WS-FIRST-LINE
032500         PERFORM 220-VALIDATE-HEADER-RTN THRU 220-EXIT
032600         MOVE 'N' TO WS-FIRST-LINE-SW
032700     ELSE
032800         PERFORM 300-LOAD-DETAIL-RTN THRU 300-EXIT.
032900
033000     EVALUATE WS-FILE-SLOT
033100         WHEN 1
033200             READ CLIN-FEED-FILE-1 INTO CLINVAR-FEED-LINE
033300                 AT END MOVE 'N' TO WS-MORE-RECS-SW
033400             END-READ
033500         WHEN 2
033600             READ CLIN-FEED-FILE-2 INTO CLINVAR-FEED-LINE
033700                 AT END MOVE 'N' TO WS-MORE-RECS-SW
033800             END-READ
033900         WHEN 3
034000             READ CLIN-FEED-FILE-3 INTO CLINVAR-FEED-LINE
034100                 AT END MOVE 'N' TO WS-MORE-RECS-SW
034200             END-READ
034300     END-EVALUATE.
034400     IF WS-MORE-RECS-SW = 'Y'
034500         ADD 1 TO RECORDS-READ.
034600 200-EXIT.
034700     EXIT.
034800
034900 210-SPLIT-COLUMNS-RTN.
035000****** BREAKS CLINVAR-FEED-LINE INTO CF-COLUMN-TBL ON THE TAB
035100****** CHARACTER.  WE SCAN RATHER THAN UNSTRING SO A TRAILING
035200****** EMPTY COLUMN (TWO ADJACENT TABS) STILL COUNTS.
035300     MOVE 'CLINIMP 210-SPLIT-COLUMNS-RTN' TO PARA-NAME.
035400     MOVE SPACES TO CLINVAR-FEED-COLUMNS.
035500     MOVE 1 TO WS-COL-SUB, WS-TAB-START.
035600     PERFORM 211-SPLIT-ONE-COLUMN-RTN THRU 211-EXIT
035700         VARYING WS-TAB-SCAN-SUB FROM 1 BY 1
035800         UNTIL WS-TAB-SCAN-SUB > 800 OR WS-COL-SUB > 37.
035900     IF WS-COL-SUB NOT > 37
036000         MOVE CLINVAR-FEED-LINE(WS-TAB-START:800 -
036100                WS-TAB-START + 1) TO CF-COLUMN-TBL(WS-COL-SUB).
036200 210-EXIT.
036300     EXIT.
036400
036500 211-SPLIT-ONE-COLUMN-RTN.
036600     MOVE 'CLINIMP 211-SPLIT-ONE-COLUMN-RTN' TO PARA-NAME.
036700     IF CLINVAR-FEED-LINE(WS-TAB-SCAN-SUB:1) = WS-TAB-CHAR
036800         MOVE
036900           CLINVAR-FEED-LINE(WS-TAB-START:
037000              WS-TAB-SCAN-SUB - WS-TAB-START)
037100           TO CF-COLUMN-TBL(WS-COL-SUB)
037200         ADD 1 TO WS-COL-SUB
037300         COMPUTE WS-TAB-START = WS-TAB-SCAN-SUB + 1
037400     END-IF.
037500 211-EXIT.
037600     EXIT.
037700
037800 220-VALIDATE-HEADER-RTN.                                         DVI0121 
037900     MOVE 'CLINIMP 220-VALIDATE-HEADER-RTN' TO PARA-NAME.
038000     PERFORM 221-CHECK-ONE-HEADER-RTN THRU 221-EXIT
038100         VARYING WS-COL-SUB FROM 1 BY 1 UNTIL WS-COL-SUB > 37.
038200 220-EXIT.
038300     EXIT.
038400
038500 221-CHECK-ONE-HEADER-RTN.
038600     MOVE 'CLINIMP 221-CHECK-ONE-HEADER-RTN' TO PARA-NAME.
038700     IF CF-COLUMN-TBL(WS-COL-SUB) NOT =
038800        CEH-NAME-TBL(WS-COL-SUB)
038900         MOVE '** CLINVAR HEADER MISMATCH, COLUMN '
039000                              TO ABEND-REASON
039100         MOVE CF-COLUMN-TBL(WS-COL-SUB)  TO ACTUAL-VAL
039200         MOVE CEH-NAME-TBL(WS-COL-SUB)   TO EXPECTED-VAL
039300         GO TO 1000-ABEND-RTN
039400     END-IF.
039500 221-EXIT.
039600     EXIT.
039700
039800 300-LOAD-DETAIL-RTN.
039900     MOVE 'CLINIMP 300-LOAD-DETAIL-RTN' TO PARA-NAME.
040000     MOVE CF-COLUMN-TBL(1)        TO CV-CHROM.
040100     MOVE CF-COLUMN-TBL(3)        TO CV-REF.
040200     MOVE CF-COLUMN-TBL(4)        TO CV-ALT.
040300     MOVE CF-COLUMN-TBL(5)        TO WS-FEED-START.
040400     MOVE CF-COLUMN-TBL(6)        TO WS-FEED-STOP.
040500     COMPUTE CV-POS = WS-FEED-START - 1.
040600     MOVE WS-FEED-STOP            TO CV-POS-END.
040700
040800     WRITE CLINVAR-VAR-FILE-REC FROM CLINVAR-VAR-REC.
040900     ADD 1 TO RECORDS-WRITTEN.
041000 300-EXIT.
041100     EXIT.
041200
041300 700-CLOSE-FILES.
041400     MOVE 'CLINIMP 700-CLOSE-FILES' TO PARA-NAME.
041500     CLOSE CLINVAR-VAR-FILE, SYSOUT.
041600 700-EXIT.
041700     EXIT.
041800
041900 1000-ABEND-RTN.
042000     WRITE SYSOUT-REC FROM ABEND-REC.
042100     CLOSE CLINVAR-VAR-FILE, SYSOUT.
042200     DISPLAY '*** ABNORMAL END OF JOB-CLINIMP ***' UPON CONSOLE.
042300     DISPLAY ABEND-REASON UPON CONSOLE.
042400     DIVIDE ZERO-VAL INTO ONE-VAL.
