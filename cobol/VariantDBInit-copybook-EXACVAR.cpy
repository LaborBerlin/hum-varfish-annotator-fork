000100******************************************************************
000200* EXACVAR  --  EXAC (SIMPLE) FEED LAYOUT AND EXAC-VAR MASTER REC *
000300*                                                                *
000400* ONE FEED RECORD PER SITE.  EF-AN-POP-TBL IS SITE-LEVEL (ONE    *
000500* ENTRY PER POPULATION); EF-AC-POP-TBL CARRIES THE SAME SEVEN    *
000600* POPULATIONS BUT ONE ROW PER ALTERNATE ALLELE, SO AC FOR        *
000700* ALLELE I / POPULATION P IS EF-AC-POP(I, P).  POPULATION ORDER  *
000800* IS FIXED BY THE FEED AND IS NOT RESEQUENCED HERE:              *
000900*     1=AFR  2=AMR  3=EAS  4=FIN  5=NFE  6=OTH  7=SAS            *
001000*                                                                *
001100* EF-ATTR-CNT IS THE NUMBER OF ALLELES THE UPSTREAM EXTRACT HAD  *
001200* AN ACTUAL AC_HOM VALUE FOR -- IF EF-NUM-ALT EXCEEDS THIS, THE  *
001300* EXTRA ALLELE(S) HAVE NO AC_HOM ENTRY AND EXACIMP MUST DEFAULT  *
001400* TO ZERO AND LOG A WARNING RATHER THAN READ A TABLE ROW THAT    *
001500* WAS NEVER SUPPLIED.                                            *
001600*                                                                *
001700* 1984-07-09  RPK  DVI-0092  ORIGINAL COPYBOOK.                  *
001800******************************************************************
001900 01  EXAC-FEED-REC.
002000     05  EF-CHROM                 PIC X(20).
002100     05  EF-POS                   PIC 9(09).
002200     05  EF-REF                   PIC X(100).
002300     05  EF-NUM-ALT               PIC 9(02).
002400     05  EF-ATTR-CNT              PIC 9(02).
002500     05  EF-ALT-TBL OCCURS 20 TIMES
002600                                  PIC X(100).
002700     05  EF-AC-HOM-TBL OCCURS 20 TIMES
002800                                  PIC 9(09).
002900     05  EF-AN-POP-TBL OCCURS 7 TIMES
003000                                  PIC 9(09).
003100     05  EF-AC-ALLELE-TBL OCCURS 20 TIMES.
003200         10  EF-AC-POP OCCURS 7 TIMES
003300                                  PIC 9(09).
003400     05  FILLER                   PIC X(20).
003500
003600** VSAM FILE
003700 01  EXAC-VAR-REC.
003800     05  EV-KEY.
003900         10  EV-RELEASE           PIC X(10).
004000         10  EV-CHROM             PIC X(20).
004100         10  EV-POS               PIC 9(09).
004200         10  EV-REF               PIC X(100).
004300         10  EV-ALT               PIC X(100).
004400     05  EV-POS-END               PIC 9(09).
004500     05  EV-HOM                   PIC 9(09).
004600     05  EV-AF-POPMAX             PIC 9V9(06).
004700     05  FILLER                   PIC X(40).
